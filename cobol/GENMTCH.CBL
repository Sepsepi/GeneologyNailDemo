000010*===============================================================*
000020* PROGRAM NAME:    GENMTCH
000030* ORIGINAL AUTHOR: R HALVORSEN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/89 R HALVORSEN     CREATED FOR GERMAN ANCESTRY LEAD
000090*                          GENERATION SYSTEM - GEN-0013
000100* 08/14/90 R HALVORSEN     ADDED LAST-NAME BOOST TO NAME SCORE
000110*                          PER GENEALOGY SOCIETY REVIEW - GEN-0058
000120* 12/03/92 J KOWALCZYK     BIRTH-DATE PROXIMITY WINDOW CHANGED
000130*                          FROM 1 YEAR TO 2 YEARS - GEN-0098
000140* 03/21/95 M ABERNATHY     PLACE SCORE REWRITTEN AS TOKEN-SET
000150*                          OVERLAP, REPLACING STRAIGHT STRING
000160*                          COMPARE - GEN-0151
000170* 04/09/98 M ABERNATHY     YEAR 2000 REVIEW - DAY ARITHMETIC USES
000180*                          INTEGER DAYS-FROM-EPOCH, NO 2-DIGIT
000190*                          YEAR DEPENDENCY FOUND - GEN-0202
000200* 02/02/99 T OYELARAN      YEAR 2000 REVIEW SIGN-OFF - GEN-0202
000210* 10/17/03 T OYELARAN      COMBINED SCORE WEIGHTS MOVED TO
000220*                          88-LEVEL CONSTANTS FOR THE THRESHOLD
000230*                          REVIEW COMMITTEE - GEN-0266
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  GENMTCH.
000270 AUTHOR. R HALVORSEN.
000280 INSTALLATION. GENEALOGY DATA CENTER.
000290 DATE-WRITTEN. 04/02/89.
000300 DATE-COMPILED.
000310 SECURITY. NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-3081.
000360 OBJECT-COMPUTER. IBM-3081.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*---------------------------------------------------------------*
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420*---------------------------------------------------------------*
000430* FULL-NAME ASSEMBLY AND TOKEN-SORT WORK AREA (1100 SERIES).
000440*---------------------------------------------------------------*
000450 01  WS-NAME-WORK.
000460     05  WS-FULL-NAME-A               PIC X(92).
000470     05  WS-FULL-NAME-B                PIC X(92).
000480     05  WS-TOKEN-COUNT                PIC S9(02) COMP.
000490     05  WS-TOKEN-IX                   PIC S9(02) COMP.
000500     05  WS-TOKEN-JX                   PIC S9(02) COMP.
000510     05  WS-TOKEN-SOURCE               PIC X(92).
000520     05  WS-SORT-TOKENS.
000530         10  WS-SORT-TOKEN OCCURS 8 TIMES PIC X(30).
000540     05  WS-SWAP-TOKEN                 PIC X(30).
000550     05  WS-LASTNAME-RATIO             PIC 9V999.
000560     05  WS-BASE-RATIO                 PIC 9V999.
000570     05  FILLER                        PIC X(08).
000580*---------------------------------------------------------------*
000590* LEVENSHTEIN-DISTANCE WORK AREA (2000 SERIES) - ROLLING-ROW
000600* WAGNER-FISCHER TABLE, COLUMNS 0 THRU 92 STORED AT SUBSCRIPT+1.
000610*---------------------------------------------------------------*
000620 01  WS-LEV-WORK.
000630     05  WS-LEV-STRING-1               PIC X(92).
000640     05  WS-LEV-STRING-1-R REDEFINES WS-LEV-STRING-1.
000650         10  WS-LEV-CHAR-1 OCCURS 92 TIMES PIC X(01).
000660     05  WS-LEV-STRING-2               PIC X(92).
000670     05  WS-LEV-STRING-2-R REDEFINES WS-LEV-STRING-2.
000680         10  WS-LEV-CHAR-2 OCCURS 92 TIMES PIC X(01).
000690     05  WS-LEV-LEN-1                  PIC S9(03) COMP.
000700     05  WS-LEV-LEN-2                  PIC S9(03) COMP.
000710     05  WS-LEV-I                      PIC S9(03) COMP.
000720     05  WS-LEV-J                      PIC S9(03) COMP.
000730     05  WS-LEV-COST                   PIC S9(03) COMP.
000740     05  WS-LEV-DEL-COST               PIC S9(03) COMP.
000750     05  WS-LEV-INS-COST               PIC S9(03) COMP.
000760     05  WS-LEV-SUB-COST               PIC S9(03) COMP.
000770     05  WS-LEV-MIN                    PIC S9(03) COMP.
000780     05  WS-LEV-RESULT                 PIC S9(03) COMP.
000790     05  WS-LEV-PREV-ROW.
000800         10  WS-LEV-PREV OCCURS 93 TIMES PIC S9(03) COMP.
000810     05  WS-LEV-CURR-ROW.
000820         10  WS-LEV-CURR OCCURS 93 TIMES PIC S9(03) COMP.
000830     05  WS-LEV-RATIO-RESULT           PIC 9V999.
000840     05  WS-LEV-MAXLEN                 PIC S9(03) COMP.
000850     05  FILLER                        PIC X(08).
000860*---------------------------------------------------------------*
000870* BIRTH-DATE PROXIMITY WORK AREA (1200 SERIES).
000880*---------------------------------------------------------------*
000890 01  WS-DATE-WORK.
000900     05  WS-DAYS-A                     PIC S9(08) COMP.
000910     05  WS-DAYS-B                     PIC S9(08) COMP.
000920     05  WS-DAYS-DIFF                  PIC S9(08) COMP.
000930     05  WS-DATE-CONV-IN               PIC 9(08).
000940     05  WS-DATE-CONV-IN-R REDEFINES WS-DATE-CONV-IN.
000950         10  WS-DATE-YY                PIC 9(04).
000960         10  WS-DATE-MM                PIC 9(02).
000970         10  WS-DATE-DD                PIC 9(02).
000980     05  WS-DATE-CONV-OUT              PIC S9(08) COMP.
000990     05  FILLER                        PIC X(08).
001000*---------------------------------------------------------------*
001010* PLACE TOKEN-SET OVERLAP WORK AREA (1300 SERIES).
001020*---------------------------------------------------------------*
001030 01  WS-PLACE-WORK.
001040     05  WS-PLACE-A                    PIC X(60).
001050     05  WS-PLACE-B                    PIC X(60).
001060     05  WS-PLACE-UP-A                 PIC X(60).
001070     05  WS-PLACE-UP-B                 PIC X(60).
001080     05  WS-PLACE-TOKENS-A.
001090         10  WS-PLACE-TOKEN-A OCCURS 8 TIMES PIC X(30).
001100     05  WS-PLACE-TOKENS-B.
001110         10  WS-PLACE-TOKEN-B OCCURS 8 TIMES PIC X(30).
001120     05  WS-PLACE-COUNT-A              PIC S9(02) COMP.
001130     05  WS-PLACE-COUNT-B              PIC S9(02) COMP.
001140     05  WS-PLACE-COMMON               PIC S9(02) COMP.
001150     05  WS-PLACE-LARGER               PIC S9(02) COMP.
001160     05  FILLER                        PIC X(08).
001170*---------------------------------------------------------------*
001180* COUNTRY COMPARISON WORK AREA (1400 SERIES).
001190*---------------------------------------------------------------*
001200 01  WS-COUNTRY-WORK.
001210     05  WS-CTRY-UP-A                  PIC X(30).
001220     05  WS-CTRY-UP-B                  PIC X(30).
001230     05  FILLER                        PIC X(08).
001240*---------------------------------------------------------------*
001250* COMBINED SCORE WEIGHTS - THRESHOLD REVIEW COMMITTEE, GEN-0266.
001260*---------------------------------------------------------------*
001270 01  WS-SCORE-WEIGHTS.
001280     05  WGT-NAME                      PIC V99 VALUE .40.
001290     05  WGT-DATE                      PIC V99 VALUE .30.
001300     05  WGT-PLACE                     PIC V99 VALUE .20.
001310     05  WGT-COUNTRY                   PIC V99 VALUE .10.
001320     05  FILLER                        PIC X(08).
001330*---------------------------------------------------------------*
001340 LINKAGE SECTION.
001350     COPY GENNRM.
001360 01  LK-MASTER-PERSON.
001370     05  LK-MST-PERSON-ID              PIC 9(06).
001380     05  LK-MST-FIRST-NAME             PIC X(30).
001390     05  LK-MST-MIDDLE-NAME            PIC X(30).
001400     05  LK-MST-LAST-NAME              PIC X(30).
001410     05  LK-MST-BIRTH-DATE             PIC 9(08).
001420     05  LK-MST-BIRTH-PLACE            PIC X(60).
001430     05  LK-MST-BIRTH-CITY             PIC X(30).
001440     05  LK-MST-BIRTH-STATE            PIC X(30).
001450     05  LK-MST-BIRTH-COUNTRY          PIC X(30).
001460     05  LK-MST-DEATH-DATE             PIC 9(08).
001470     05  LK-MST-DEATH-PLACE            PIC X(60).
001480     05  LK-MST-SEX                    PIC X(01).
001490     05  LK-MST-NATURALIZATION-DATE    PIC 9(08).
001500     05  LK-MST-SOURCES-COUNT          PIC 9(03).
001510     05  LK-MST-RELATIONSHIP-COUNT     PIC 9(03).
001520     05  LK-MST-CONFIDENCE-SCORE       PIC 9(03)V99.
001530     05  FILLER                        PIC X(08).
001540     COPY GENMAT.
001550*===============================================================*
001560 PROCEDURE DIVISION USING GENNRM-WORK-RECORD, LK-MASTER-PERSON,
001570     GENMAT-CANDIDATE.
001580*---------------------------------------------------------------*
001590 0000-MAIN-PROCESSING.
001600*---------------------------------------------------------------*
001610     MOVE ZERO TO MAT-NAME-SCORE MAT-DATE-SCORE MAT-PLACE-SCORE
001620                  MAT-COUNTRY-SCORE MAT-SIMILARITY-SCORE.
001630     MOVE SPACES TO MAT-MATCH-STATUS.
001640     PERFORM 1100-SCORE-NAME THRU 1100-EXIT.
001650     PERFORM 1200-SCORE-DATE THRU 1200-EXIT.
001660     PERFORM 1300-SCORE-PLACE THRU 1300-EXIT.
001670     PERFORM 1400-SCORE-COUNTRY.
001680     PERFORM 1500-COMBINE-SCORES.
001690     GOBACK.
001700*---------------------------------------------------------------*
001710 1100-SCORE-NAME.
001720*---------------------------------------------------------------*
001730*    BUILDS "FIRST MIDDLE LAST" FOR BOTH SIDES, TOKEN-SORTS
001740*    EACH, AND COMBINES AN EDIT-DISTANCE RATIO WITH A LAST-NAME
001750*    BOOST WHEN THE LAST NAMES ALONE ARE A STRONG MATCH.
001760*---------------------------------------------------------------*
001770     MOVE SPACES TO WS-FULL-NAME-A WS-FULL-NAME-B.
001780     STRING NRM-FIRST-NAME DELIMITED BY SPACE
001790            ' '            DELIMITED BY SIZE
001800            NRM-MIDDLE-NAME DELIMITED BY SPACE
001810            ' '            DELIMITED BY SIZE
001820            NRM-LAST-NAME  DELIMITED BY SPACE
001830         INTO WS-FULL-NAME-A
001840     END-STRING.
001850     STRING LK-MST-FIRST-NAME DELIMITED BY SPACE
001860            ' '              DELIMITED BY SIZE
001870            LK-MST-MIDDLE-NAME DELIMITED BY SPACE
001880            ' '              DELIMITED BY SIZE
001890            LK-MST-LAST-NAME DELIMITED BY SPACE
001900         INTO WS-FULL-NAME-B
001910     END-STRING.
001920     INSPECT WS-FULL-NAME-A
001930         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001940                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001950     INSPECT WS-FULL-NAME-B
001960         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001970                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001980     IF WS-FULL-NAME-A = SPACES OR WS-FULL-NAME-B = SPACES
001990         MOVE ZERO TO MAT-NAME-SCORE
002000         GO TO 1100-EXIT
002010     END-IF.
002020     MOVE WS-FULL-NAME-A TO WS-TOKEN-SOURCE.
002030     PERFORM 1110-TOKEN-SORT-REBUILD.
002040     MOVE WS-TOKEN-SOURCE TO WS-LEV-STRING-1.
002050     MOVE WS-FULL-NAME-B TO WS-TOKEN-SOURCE.
002060     PERFORM 1110-TOKEN-SORT-REBUILD.
002070     MOVE WS-TOKEN-SOURCE TO WS-LEV-STRING-2.
002080     PERFORM 2000-LEVENSHTEIN-RATIO THRU 2000-EXIT.
002090     MOVE WS-LEV-RATIO-RESULT TO WS-BASE-RATIO.
002100     MOVE NRM-LAST-NAME TO WS-LEV-STRING-1.
002110     MOVE LK-MST-LAST-NAME TO WS-LEV-STRING-2.
002120     INSPECT WS-LEV-STRING-1
002130         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002140                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002150     INSPECT WS-LEV-STRING-2
002160         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002170                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002180     PERFORM 2000-LEVENSHTEIN-RATIO THRU 2000-EXIT.
002190     MOVE WS-LEV-RATIO-RESULT TO WS-LASTNAME-RATIO.
002200     IF WS-LASTNAME-RATIO > .900
002210         COMPUTE MAT-NAME-SCORE ROUNDED =
002220             (.7 * WS-BASE-RATIO) + (.3 * WS-LASTNAME-RATIO)
002230     ELSE
002240         MOVE WS-BASE-RATIO TO MAT-NAME-SCORE
002250     END-IF.
002260 1100-EXIT.
002270     EXIT.
002280*---------------------------------------------------------------*
002290 1110-TOKEN-SORT-REBUILD.
002300*---------------------------------------------------------------*
002310*    TOKENIZES WS-TOKEN-SOURCE, BUBBLE-SORTS THE TOKENS
002320*    ALPHABETICALLY, AND REJOINS THEM BACK INTO
002330*    WS-TOKEN-SOURCE SEPARATED BY SINGLE BLANKS.
002340*---------------------------------------------------------------*
002350     MOVE SPACES TO WS-SORT-TOKENS.
002360     MOVE 0 TO WS-TOKEN-COUNT.
002370     UNSTRING WS-TOKEN-SOURCE DELIMITED BY ALL SPACE
002380         INTO WS-SORT-TOKEN(1) WS-SORT-TOKEN(2) WS-SORT-TOKEN(3)
002390              WS-SORT-TOKEN(4) WS-SORT-TOKEN(5) WS-SORT-TOKEN(6)
002400              WS-SORT-TOKEN(7) WS-SORT-TOKEN(8)
002410         TALLYING IN WS-TOKEN-COUNT.
002420     PERFORM 1125-BUBBLE-OUTER-PASS VARYING WS-TOKEN-IX
002430         FROM 1 BY 1 UNTIL WS-TOKEN-IX >= WS-TOKEN-COUNT.
002440     MOVE SPACES TO WS-TOKEN-SOURCE.
002450     PERFORM 1115-REJOIN-ONE-TOKEN VARYING WS-TOKEN-IX
002460         FROM 1 BY 1 UNTIL WS-TOKEN-IX > WS-TOKEN-COUNT.
002470*---------------------------------------------------------------*
002480 1115-REJOIN-ONE-TOKEN.
002490*---------------------------------------------------------------*
002500     IF WS-TOKEN-IX = 1
002510         MOVE WS-SORT-TOKEN(WS-TOKEN-IX) TO WS-TOKEN-SOURCE
002520     ELSE
002530         STRING WS-TOKEN-SOURCE DELIMITED BY SPACE
002540                ' '             DELIMITED BY SIZE
002550                WS-SORT-TOKEN(WS-TOKEN-IX)
002560                                DELIMITED BY SPACE
002570             INTO WS-TOKEN-SOURCE
002580         END-STRING
002590     END-IF.
002600*---------------------------------------------------------------*
002610 1125-BUBBLE-OUTER-PASS.
002620*---------------------------------------------------------------*
002630     PERFORM 1126-BUBBLE-COMPARE VARYING WS-TOKEN-JX
002640         FROM 1 BY 1
002650         UNTIL WS-TOKEN-JX > WS-TOKEN-COUNT - WS-TOKEN-IX.
002660*---------------------------------------------------------------*
002670 1126-BUBBLE-COMPARE.
002680*---------------------------------------------------------------*
002690     IF WS-SORT-TOKEN(WS-TOKEN-JX) >
002700        WS-SORT-TOKEN(WS-TOKEN-JX + 1)
002710         MOVE WS-SORT-TOKEN(WS-TOKEN-JX) TO WS-SWAP-TOKEN
002720         MOVE WS-SORT-TOKEN(WS-TOKEN-JX + 1)
002730             TO WS-SORT-TOKEN(WS-TOKEN-JX)
002740         MOVE WS-SWAP-TOKEN
002750             TO WS-SORT-TOKEN(WS-TOKEN-JX + 1)
002760     END-IF.
002770*---------------------------------------------------------------*
002780 1200-SCORE-DATE.
002790*---------------------------------------------------------------*
002800     IF NRM-BIRTH-DATE = ZERO AND LK-MST-BIRTH-DATE = ZERO
002810         MOVE 1.000 TO MAT-DATE-SCORE
002820         GO TO 1200-EXIT
002830     END-IF.
002840     IF NRM-BIRTH-DATE = ZERO OR LK-MST-BIRTH-DATE = ZERO
002850         MOVE 0.500 TO MAT-DATE-SCORE
002860         GO TO 1200-EXIT
002870     END-IF.
002880     IF NRM-BIRTH-DATE = LK-MST-BIRTH-DATE
002890         MOVE 1.000 TO MAT-DATE-SCORE
002900         GO TO 1200-EXIT
002910     END-IF.
002920     MOVE NRM-BIRTH-DATE TO WS-DATE-CONV-IN.
002930     PERFORM 1210-DATE-TO-DAYS.
002940     MOVE WS-DATE-CONV-OUT TO WS-DAYS-A.
002950     MOVE LK-MST-BIRTH-DATE TO WS-DATE-CONV-IN.
002960     PERFORM 1210-DATE-TO-DAYS.
002970     MOVE WS-DATE-CONV-OUT TO WS-DAYS-B.
002980     COMPUTE WS-DAYS-DIFF = WS-DAYS-A - WS-DAYS-B.
002990     IF WS-DAYS-DIFF < 0
003000         COMPUTE WS-DAYS-DIFF = WS-DAYS-DIFF * -1
003010     END-IF.
003020     IF WS-DAYS-DIFF > 730
003030         MOVE 0.000 TO MAT-DATE-SCORE
003040     ELSE
003050         COMPUTE MAT-DATE-SCORE ROUNDED =
003060             1 - (WS-DAYS-DIFF / 730)
003070     END-IF.
003080 1200-EXIT.
003090     EXIT.
003100*---------------------------------------------------------------*
003110 1210-DATE-TO-DAYS.
003120*---------------------------------------------------------------*
003130*    CRUDE DAYS-FROM-EPOCH FOR PROXIMITY COMPARISON ONLY - NOT
003140*    A CALENDAR-ACCURATE CONVERSION.  WS-DATE-CONV-IN (YYYYMMDD)
003150*    IN, WS-DATE-CONV-OUT (INTEGER DAYS) OUT.
003160*---------------------------------------------------------------*
003170     COMPUTE WS-DATE-CONV-OUT =
003180         (WS-DATE-YY * 365) + (WS-DATE-MM * 30) + WS-DATE-DD.
003190*---------------------------------------------------------------*
003200 1300-SCORE-PLACE.
003210*---------------------------------------------------------------*
003220     MOVE NRM-BIRTH-PLACE TO WS-PLACE-A.
003230     MOVE LK-MST-BIRTH-PLACE TO WS-PLACE-B.
003240     IF WS-PLACE-A = SPACES AND WS-PLACE-B = SPACES
003250         MOVE 1.000 TO MAT-PLACE-SCORE
003260         GO TO 1300-EXIT
003270     END-IF.
003280     IF WS-PLACE-A = SPACES OR WS-PLACE-B = SPACES
003290         MOVE 0.500 TO MAT-PLACE-SCORE
003300         GO TO 1300-EXIT
003310     END-IF.
003320     MOVE WS-PLACE-A TO WS-PLACE-UP-A.
003330     MOVE WS-PLACE-B TO WS-PLACE-UP-B.
003340     INSPECT WS-PLACE-UP-A
003350         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003360                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003370     INSPECT WS-PLACE-UP-B
003380         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003390                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003400     IF WS-PLACE-UP-A = WS-PLACE-UP-B
003410         MOVE 1.000 TO MAT-PLACE-SCORE
003420         GO TO 1300-EXIT
003430     END-IF.
003440     MOVE SPACES TO WS-PLACE-TOKENS-A WS-PLACE-TOKENS-B.
003450     UNSTRING WS-PLACE-UP-A DELIMITED BY ALL SPACE OR ','
003460         INTO WS-PLACE-TOKEN-A(1) WS-PLACE-TOKEN-A(2)
003470              WS-PLACE-TOKEN-A(3) WS-PLACE-TOKEN-A(4)
003480              WS-PLACE-TOKEN-A(5) WS-PLACE-TOKEN-A(6)
003490              WS-PLACE-TOKEN-A(7) WS-PLACE-TOKEN-A(8)
003500         TALLYING IN WS-PLACE-COUNT-A.
003510     UNSTRING WS-PLACE-UP-B DELIMITED BY ALL SPACE OR ','
003520         INTO WS-PLACE-TOKEN-B(1) WS-PLACE-TOKEN-B(2)
003530              WS-PLACE-TOKEN-B(3) WS-PLACE-TOKEN-B(4)
003540              WS-PLACE-TOKEN-B(5) WS-PLACE-TOKEN-B(6)
003550              WS-PLACE-TOKEN-B(7) WS-PLACE-TOKEN-B(8)
003560         TALLYING IN WS-PLACE-COUNT-B.
003570*    COUNT DISTINCT-ISH TOKEN MATCHES (DUPLICATES NOT COLLAPSED
003580*    - AN APPROXIMATION OF THE TOKEN-SET OVERLAP DOCUMENTED IN
003590*    THE GEN-0151 REVIEW).
003600     MOVE 0 TO WS-PLACE-COMMON.
003610     PERFORM 1310-PLACE-OUTER VARYING WS-TOKEN-IX
003620         FROM 1 BY 1 UNTIL WS-TOKEN-IX > WS-PLACE-COUNT-A.
003630     IF WS-PLACE-COUNT-A > WS-PLACE-COUNT-B
003640         MOVE WS-PLACE-COUNT-A TO WS-PLACE-LARGER
003650     ELSE
003660         MOVE WS-PLACE-COUNT-B TO WS-PLACE-LARGER
003670     END-IF.
003680     IF WS-PLACE-LARGER = 0
003690         MOVE 1.000 TO MAT-PLACE-SCORE
003700     ELSE
003710         COMPUTE MAT-PLACE-SCORE ROUNDED =
003720             WS-PLACE-COMMON / WS-PLACE-LARGER
003730     END-IF.
003740 1300-EXIT.
003750     EXIT.
003760*---------------------------------------------------------------*
003770 1310-PLACE-OUTER.
003780*---------------------------------------------------------------*
003790     PERFORM 1320-PLACE-INNER VARYING WS-TOKEN-JX
003800         FROM 1 BY 1 UNTIL WS-TOKEN-JX > WS-PLACE-COUNT-B.
003810*---------------------------------------------------------------*
003820 1320-PLACE-INNER.
003830*---------------------------------------------------------------*
003840     IF WS-PLACE-TOKEN-A(WS-TOKEN-IX) =
003850        WS-PLACE-TOKEN-B(WS-TOKEN-JX) AND
003860        WS-PLACE-TOKEN-A(WS-TOKEN-IX) NOT = SPACES
003870         ADD 1 TO WS-PLACE-COMMON
003880         MOVE SPACES TO WS-PLACE-TOKEN-B(WS-TOKEN-JX)
003890     END-IF.
003900*---------------------------------------------------------------*
003910 1400-SCORE-COUNTRY.
003920*---------------------------------------------------------------*
003930     MOVE NRM-BIRTH-COUNTRY TO WS-CTRY-UP-A.
003940     MOVE LK-MST-BIRTH-COUNTRY TO WS-CTRY-UP-B.
003950     INSPECT WS-CTRY-UP-A
003960         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003970                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003980     INSPECT WS-CTRY-UP-B
003990         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004010     IF WS-CTRY-UP-A = SPACES OR WS-CTRY-UP-B = SPACES
004020         MOVE 0.500 TO MAT-COUNTRY-SCORE
004030     ELSE
004040         IF WS-CTRY-UP-A = WS-CTRY-UP-B
004050             MOVE 1.000 TO MAT-COUNTRY-SCORE
004060         ELSE
004070             MOVE 0.000 TO MAT-COUNTRY-SCORE
004080         END-IF
004090     END-IF.
004100*---------------------------------------------------------------*
004110 1500-COMBINE-SCORES.
004120*---------------------------------------------------------------*
004130     COMPUTE MAT-SIMILARITY-SCORE ROUNDED =
004140         (MAT-NAME-SCORE    * WGT-NAME)  +
004150         (MAT-DATE-SCORE    * WGT-DATE)  +
004160         (MAT-PLACE-SCORE   * WGT-PLACE) +
004170         (MAT-COUNTRY-SCORE * WGT-COUNTRY).
004180*---------------------------------------------------------------*
004190 2000-LEVENSHTEIN-RATIO.
004200*---------------------------------------------------------------*
004210*    WS-LEV-STRING-1 / WS-LEV-STRING-2 HOLD THE TWO STRINGS ON
004220*    ENTRY.  WS-LEV-RATIO-RESULT = 1 - (DISTANCE / MAXLEN), SET
004230*    TO 1.000 WHEN BOTH STRINGS ARE IDENTICAL.
004240*---------------------------------------------------------------*
004250     PERFORM 2010-MEASURE-LENGTHS.
004260     IF WS-LEV-LEN-1 = 0 AND WS-LEV-LEN-2 = 0
004270         MOVE 1.000 TO WS-LEV-RATIO-RESULT
004280         GO TO 2000-EXIT
004290     END-IF.
004300     IF WS-LEV-STRING-1 = WS-LEV-STRING-2
004310         MOVE 1.000 TO WS-LEV-RATIO-RESULT
004320         GO TO 2000-EXIT
004330     END-IF.
004340     PERFORM 2020-WAGNER-FISCHER.
004350     IF WS-LEV-LEN-1 > WS-LEV-LEN-2
004360         MOVE WS-LEV-LEN-1 TO WS-LEV-MAXLEN
004370     ELSE
004380         MOVE WS-LEV-LEN-2 TO WS-LEV-MAXLEN
004390     END-IF.
004400     IF WS-LEV-MAXLEN = 0
004410         MOVE 1.000 TO WS-LEV-RATIO-RESULT
004420     ELSE
004430         COMPUTE WS-LEV-RATIO-RESULT ROUNDED =
004440             1 - (WS-LEV-RESULT / WS-LEV-MAXLEN)
004450     END-IF.
004460 2000-EXIT.
004470     EXIT.
004480*---------------------------------------------------------------*
004490 2010-MEASURE-LENGTHS.
004500*---------------------------------------------------------------*
004510     PERFORM 2011-SCAN-NOOP VARYING WS-LEV-I FROM 92 BY -1
004520             UNTIL WS-LEV-I = 0
004530                OR WS-LEV-STRING-1(WS-LEV-I:1) NOT = SPACE.
004540     MOVE WS-LEV-I TO WS-LEV-LEN-1.
004550     PERFORM 2011-SCAN-NOOP VARYING WS-LEV-I FROM 92 BY -1
004560             UNTIL WS-LEV-I = 0
004570                OR WS-LEV-STRING-2(WS-LEV-I:1) NOT = SPACE.
004580     MOVE WS-LEV-I TO WS-LEV-LEN-2.
004590*---------------------------------------------------------------*
004600 2011-SCAN-NOOP.
004610*---------------------------------------------------------------*
004620     CONTINUE.
004630*---------------------------------------------------------------*
004640 2020-WAGNER-FISCHER.
004650*---------------------------------------------------------------*
004660     MOVE 0 TO WS-LEV-PREV(1).
004670     PERFORM 2021-INIT-PREV-CELL VARYING WS-LEV-J
004680         FROM 1 BY 1 UNTIL WS-LEV-J > WS-LEV-LEN-2.
004690     PERFORM 2022-WF-ROW VARYING WS-LEV-I
004700         FROM 1 BY 1 UNTIL WS-LEV-I > WS-LEV-LEN-1.
004710     MOVE WS-LEV-PREV(WS-LEV-LEN-2 + 1) TO WS-LEV-RESULT.
004720*---------------------------------------------------------------*
004730 2021-INIT-PREV-CELL.
004740*---------------------------------------------------------------*
004750     MOVE WS-LEV-J TO WS-LEV-PREV(WS-LEV-J + 1).
004760*---------------------------------------------------------------*
004770 2022-WF-ROW.
004780*---------------------------------------------------------------*
004790     MOVE WS-LEV-I TO WS-LEV-CURR(1).
004800     PERFORM 2023-WF-CELL VARYING WS-LEV-J
004810         FROM 1 BY 1 UNTIL WS-LEV-J > WS-LEV-LEN-2.
004820     PERFORM 2024-COPY-CURR-TO-PREV VARYING WS-LEV-J
004830         FROM 1 BY 1 UNTIL WS-LEV-J > WS-LEV-LEN-2 + 1.
004840*---------------------------------------------------------------*
004850 2023-WF-CELL.
004860*---------------------------------------------------------------*
004870     IF WS-LEV-STRING-1(WS-LEV-I:1) =
004880        WS-LEV-STRING-2(WS-LEV-J:1)
004890         MOVE 0 TO WS-LEV-COST
004900     ELSE
004910         MOVE 1 TO WS-LEV-COST
004920     END-IF.
004930     COMPUTE WS-LEV-DEL-COST = WS-LEV-PREV(WS-LEV-J + 1) + 1.
004940     COMPUTE WS-LEV-INS-COST = WS-LEV-CURR(WS-LEV-J) + 1.
004950     COMPUTE WS-LEV-SUB-COST = WS-LEV-PREV(WS-LEV-J)
004960                              + WS-LEV-COST.
004970     MOVE WS-LEV-DEL-COST TO WS-LEV-MIN.
004980     IF WS-LEV-INS-COST < WS-LEV-MIN
004990         MOVE WS-LEV-INS-COST TO WS-LEV-MIN
005000     END-IF.
005010     IF WS-LEV-SUB-COST < WS-LEV-MIN
005020         MOVE WS-LEV-SUB-COST TO WS-LEV-MIN
005030     END-IF.
005040     MOVE WS-LEV-MIN TO WS-LEV-CURR(WS-LEV-J + 1).
005050*---------------------------------------------------------------*
005060 2024-COPY-CURR-TO-PREV.
005070*---------------------------------------------------------------*
005080     MOVE WS-LEV-CURR(WS-LEV-J) TO WS-LEV-PREV(WS-LEV-J).
005090*---------------------------------------------------------------*
