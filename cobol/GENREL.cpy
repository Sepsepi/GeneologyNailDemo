000010*---------------------------------------------------------------*
000020* GENREL - IN-MEMORY RELATIONSHIP TABLE.
000030* LOADED ONCE FROM RELATIONSHIP-FILE; PERSON-ID VALUES ARE
000040* KEYED TO THE GENMST TABLE SUBSCRIPTS ASSIGNED THIS RUN.
000050*---------------------------------------------------------------*
000060 77  REL-TABLE-SIZE               PIC S9(04) COMP.
000070 77  REL-TABLE-INDEX              PIC S9(04) COMP.
000080*---------------------------------------------------------------*
000090 01  REL-RECORD-TABLE.
000100     02  TBL-REL-LINK OCCURS 1 TO 9999 TIMES
000110             DEPENDING ON REL-TABLE-SIZE.
000120         05  REL-PERSON-ID            PIC 9(06).
000130         05  REL-RELATED-PERSON-ID    PIC 9(06).
000140         05  REL-TYPE                 PIC X(10).
000150         05  FILLER                   PIC X(08).
000160*---------------------------------------------------------------*
