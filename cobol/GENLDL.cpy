000010*---------------------------------------------------------------*
000020* GENLDL - LEAD-REPORT-LINE WORK RECORD.
000030* ONE ENTRY PER QUALIFYING LEAD, BUILT BY GENSCOR AND HANDED
000040* BACK TO THE DRIVER FOR THE SORT/PRINT STEP OF THE LEAD REPORT.
000050*---------------------------------------------------------------*
000060 01  GENLDL-LEAD-LINE.
000070     05  LDL-PERSON-ID                PIC 9(06).
000080     05  LDL-LEAD-NAME                PIC X(60).
000090     05  LDL-LAST-KNOWN-ADDRESS       PIC X(80).
000100     05  LDL-ANCESTOR-NAME            PIC X(60).
000110     05  LDL-ANCESTOR-BIRTH-PLACE     PIC X(60).
000120     05  LDL-ANCESTOR-BIRTH-DATE      PIC 9(08).
000130     05  LDL-NATURALIZATION-DATE      PIC 9(08).
000140     05  LDL-LEAD-SCORE               PIC 9(03).
000150     05  LDL-DATA-CONFIDENCE          PIC X(06).
000160     05  LDL-SOURCES-COUNT            PIC 9(03).
000170     05  FILLER                       PIC X(08).
000180*---------------------------------------------------------------*
