000010*---------------------------------------------------------------*
000020* GENMAT - MATCH-CANDIDATE RECORD.
000030* CARRIES THE GENMTCH SUB-SCORE BREAKDOWN BACK TO THE DEDUP
000040* LOOP AND DOUBLES AS THE MATCH-CANDIDATES-OUT DUMP LAYOUT.
000050*---------------------------------------------------------------*
000060 01  GENMAT-CANDIDATE.
000070     05  MAT-PERSON-A-ID              PIC 9(06).
000080     05  MAT-PERSON-B-ID               PIC 9(06).
000090     05  MAT-SIMILARITY-SCORE          PIC 9V999.
000100     05  MAT-NAME-SCORE                PIC 9V999.
000110     05  MAT-DATE-SCORE                PIC 9V999.
000120     05  MAT-PLACE-SCORE               PIC 9V999.
000130     05  MAT-COUNTRY-SCORE             PIC 9V999.
000140     05  MAT-MATCH-STATUS              PIC X(20).
000150     05  FILLER                        PIC X(08).
000160*---------------------------------------------------------------*
