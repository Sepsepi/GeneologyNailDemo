000010*===============================================================*
000020* PROGRAM NAME:    GENNORM
000030* ORIGINAL AUTHOR: R HALVORSEN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/14/89 R HALVORSEN     CREATED FOR GERMAN ANCESTRY LEAD
000090*                          GENERATION SYSTEM - GEN-0012
000100* 11/02/89 R HALVORSEN     ADDED OBITUARY AND BIRTH MAPPINGS
000110*                          GEN-0041
000120* 07/19/91 J KOWALCZYK     FORMER NATIONALITY FALLBACK FOR
000130*                          NATURALIZATION RECORDS - GEN-0077
000140* 02/08/93 J KOWALCZYK     FIXED BLANK NAME EDGE CASE - GEN-0103
000150*                          (ALL-SPACE PETITIONER-NAME ABENDED)
000160* 09/30/96 M ABERNATHY     CENSUS MEMBER MAPPING ADDED FOR THE
000170*                          HOUSEHOLD EXTRACT PROJECT - GEN-0166
000180* 04/02/98 M ABERNATHY     YEAR 2000 REVIEW - DATE FIELDS ARE
000190*                          ALREADY FULL 8-DIGIT YYYYMMDD, NO
000200*                          WINDOWING LOGIC PRESENT - GEN-0201
000210* 01/11/99 T OYELARAN      YEAR 2000 REVIEW SIGN-OFF, NO CHANGE
000220*                          REQUIRED - GEN-0201
000230* 06/27/02 T OYELARAN      LOCATION DECOMPOSITION SPLIT OUT OF
000240*                          THE NATURALIZATION PARAGRAPH SO THE
000250*                          OBITUARY MAPPING COULD REUSE IT -
000260*                          GEN-0249
000270* 05/15/07 D FENWICK       IMMIGRATION BIRTH COUNTRY NOW PULLED
000280*                          FROM LAST-RESIDENCE PER NEW INTAKE
000290*                          FORMAT - GEN-0318
000300*===============================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.  GENNORM.
000330 AUTHOR. R HALVORSEN.
000340 INSTALLATION. GENEALOGY DATA CENTER.
000350 DATE-WRITTEN. 03/14/89.
000360 DATE-COMPILED.
000370 SECURITY. NON-CONFIDENTIAL.
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-3081.
000420 OBJECT-COMPUTER. IBM-3081.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*---------------------------------------------------------------*
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*---------------------------------------------------------------*
000490* SCRATCH AREA FOR NAME PARSING (2100 SERIES).
000500*---------------------------------------------------------------*
000510 01  WS-NAME-SCRATCH.
000520     05  WS-NAME-INPUT                PIC X(60).
000530     05  WS-NAME-INPUT-R REDEFINES WS-NAME-INPUT.
000540         10  WS-NAME-INPUT-CHAR       PIC X(01) OCCURS 60 TIMES.
000550     05  WS-NAME-BEFORE-COMMA         PIC X(60).
000560     05  WS-NAME-AFTER-COMMA          PIC X(60).
000570     05  WS-NAME-HAS-COMMA            PIC X(01) VALUE 'N'.
000580         88  NAME-HAS-COMMA               VALUE 'Y'.
000590     05  WS-NAME-TOKEN-COUNT          PIC S9(02) COMP VALUE 0.
000600     05  WS-NAME-TOKEN-IX             PIC S9(02) COMP VALUE 0.
000610     05  WS-NAME-TOKENIZE-SOURCE      PIC X(60).
000620     05  WS-NAME-TOKENS.
000630         10  WS-NAME-TOKEN OCCURS 10 TIMES PIC X(30).
000640     05  FILLER                       PIC X(08).
000650*---------------------------------------------------------------*
000660* SCRATCH AREA FOR DATE CANONICALIZATION (2200 SERIES).
000670*---------------------------------------------------------------*
000680 01  WS-DATE-SCRATCH.
000690     05  WS-DATE-INPUT-NUMERIC        PIC 9(08).
000700     05  WS-DATE-INPUT-TEXT           PIC X(10).
000710     05  WS-DATE-TEXT-GROUP.
000720         10  WS-DATE-TEXT-YYYY        PIC X(04).
000730         10  WS-DATE-TEXT-MM          PIC X(02).
000740         10  WS-DATE-TEXT-DD          PIC X(02).
000750     05  WS-DATE-RESULT REDEFINES WS-DATE-TEXT-GROUP
000760                                      PIC 9(08).
000770     05  FILLER                       PIC X(08).
000780*---------------------------------------------------------------*
000790* SCRATCH AREA FOR LOCATION DECOMPOSITION AND COUNTRY
000800* EXTRACTION (2300/2400 SERIES).
000810*---------------------------------------------------------------*
000820 01  WS-LOCATION-SCRATCH.
000830     05  WS-LOC-INPUT                 PIC X(60).
000840     05  WS-LOC-INPUT-R REDEFINES WS-LOC-INPUT.
000850         10  WS-LOC-INPUT-CHAR        PIC X(01) OCCURS 60 TIMES.
000860     05  WS-LOC-PART-1                PIC X(30).
000870     05  WS-LOC-PART-2                PIC X(30).
000880     05  WS-LOC-PART-3                PIC X(30).
000890     05  WS-LOC-PART-COUNT            PIC S9(02) COMP VALUE 0.
000900     05  WS-LOC-UPPER                 PIC X(60).
000910     05  WS-COUNTRY-RESULT            PIC X(30).
000920     05  FILLER                       PIC X(08).
000930*---------------------------------------------------------------*
000940 01  WS-MISC-SWITCHES.
000950     05  WS-SCAN-TALLY                PIC S9(04) COMP VALUE 0.
000960     05  FILLER                       PIC X(08).
000970*---------------------------------------------------------------*
000980 LINKAGE SECTION.
000990     COPY GENSRC.
001000     COPY GENNRM.
001010*===============================================================*
001020 PROCEDURE DIVISION USING GENSRC-RECORD, GENNRM-WORK-RECORD.
001030*---------------------------------------------------------------*
001040 0000-MAIN-PROCESSING.
001050*---------------------------------------------------------------*
001060     MOVE SPACES TO GENNRM-WORK-RECORD.
001070     MOVE ZERO   TO NRM-BIRTH-DATE NRM-DEATH-DATE
001080                    NRM-NATURALIZATION-DATE.
001090     EVALUATE TRUE
001100         WHEN SRC-IS-NATURALIZATION
001110             PERFORM 2500-MAP-NATURALIZATION
001120         WHEN SRC-IS-IMMIGRATION
001130             PERFORM 2600-MAP-IMMIGRATION
001140         WHEN SRC-IS-CENSUS
001150             PERFORM 2700-MAP-CENSUS
001160         WHEN SRC-IS-OBITUARY
001170             PERFORM 2800-MAP-OBITUARY
001180         WHEN SRC-IS-BIRTH
001190             PERFORM 2900-MAP-BIRTH
001200         WHEN OTHER
001210             CONTINUE
001220     END-EVALUATE.
001230     GOBACK.
001240*---------------------------------------------------------------*
001250 2100-PARSE-NAME.
001260*---------------------------------------------------------------*
001270*    WS-NAME-INPUT CONTAINS THE RAW NAME ON ENTRY.  SETS
001280*    NRM-FIRST-NAME / NRM-MIDDLE-NAME / NRM-LAST-NAME ON EXIT.
001290*---------------------------------------------------------------*
001300     MOVE SPACES TO NRM-FIRST-NAME NRM-MIDDLE-NAME NRM-LAST-NAME.
001310     MOVE SPACES TO WS-NAME-BEFORE-COMMA WS-NAME-AFTER-COMMA.
001320     MOVE 'N' TO WS-NAME-HAS-COMMA.
001330     IF WS-NAME-INPUT = SPACES
001340         GO TO 2100-EXIT
001350     END-IF.
001360     UNSTRING WS-NAME-INPUT DELIMITED BY ','
001370         INTO WS-NAME-BEFORE-COMMA WS-NAME-AFTER-COMMA
001380         TALLYING IN WS-SCAN-TALLY.
001390     IF WS-SCAN-TALLY > 1
001400         MOVE 'Y' TO WS-NAME-HAS-COMMA
001410     END-IF.
001420     IF NAME-HAS-COMMA
001430         MOVE WS-NAME-BEFORE-COMMA TO NRM-LAST-NAME
001440         MOVE WS-NAME-AFTER-COMMA TO WS-NAME-TOKENIZE-SOURCE
001450         PERFORM 2110-TOKENIZE-INTO-NAME-TOKENS
001460         IF WS-NAME-TOKEN-COUNT > 0
001470             MOVE WS-NAME-TOKEN(1) TO NRM-FIRST-NAME
001480         END-IF
001490         PERFORM 2120-JOIN-MIDDLE-TOKENS
001500             VARYING WS-NAME-TOKEN-IX FROM 2 BY 1
001510             UNTIL WS-NAME-TOKEN-IX > WS-NAME-TOKEN-COUNT
001520     ELSE
001530         MOVE WS-NAME-INPUT TO WS-NAME-TOKENIZE-SOURCE
001540         PERFORM 2110-TOKENIZE-INTO-NAME-TOKENS
001550         EVALUATE WS-NAME-TOKEN-COUNT
001560             WHEN 0
001570                 CONTINUE
001580             WHEN 1
001590                 MOVE WS-NAME-TOKEN(1) TO NRM-FIRST-NAME
001600             WHEN OTHER
001610                 MOVE WS-NAME-TOKEN(1) TO NRM-FIRST-NAME
001620                 MOVE WS-NAME-TOKEN(WS-NAME-TOKEN-COUNT)
001630                     TO NRM-LAST-NAME
001640                 PERFORM 2120-JOIN-MIDDLE-TOKENS
001650                     VARYING WS-NAME-TOKEN-IX FROM 2 BY 1
001660                     UNTIL WS-NAME-TOKEN-IX >= WS-NAME-TOKEN-COUNT
001670         END-EVALUATE
001680     END-IF.
001690 2100-EXIT.
001700     EXIT.
001710*---------------------------------------------------------------*
001720 2110-TOKENIZE-INTO-NAME-TOKENS.
001730*---------------------------------------------------------------*
001740     MOVE 0 TO WS-NAME-TOKEN-COUNT.
001750     MOVE SPACES TO WS-NAME-TOKENS.
001760*    CALLER MOVES THE STRING TO TOKENIZE INTO
001770*    WS-NAME-TOKENIZE-SOURCE BEFORE PERFORMING THIS PARAGRAPH.
001780     UNSTRING WS-NAME-TOKENIZE-SOURCE DELIMITED BY ALL SPACE
001790         INTO WS-NAME-TOKEN(1) WS-NAME-TOKEN(2) WS-NAME-TOKEN(3)
001800              WS-NAME-TOKEN(4) WS-NAME-TOKEN(5) WS-NAME-TOKEN(6)
001810              WS-NAME-TOKEN(7) WS-NAME-TOKEN(8) WS-NAME-TOKEN(9)
001820              WS-NAME-TOKEN(10)
001830         TALLYING IN WS-NAME-TOKEN-COUNT.
001840*---------------------------------------------------------------*
001850 2120-JOIN-MIDDLE-TOKENS.
001860*---------------------------------------------------------------*
001870*    CALLER'S PERFORM ... VARYING RANGE DECIDES WHICH TOKENS
001880*    ARE MIDDLE-NAME TOKENS; THIS PARAGRAPH JUST APPENDS ONE.
001890*---------------------------------------------------------------*
001900     IF NRM-MIDDLE-NAME = SPACES
001910         MOVE WS-NAME-TOKEN(WS-NAME-TOKEN-IX) TO NRM-MIDDLE-NAME
001920     ELSE
001930         STRING NRM-MIDDLE-NAME DELIMITED BY SPACE
001940                ' '                DELIMITED BY SIZE
001950                WS-NAME-TOKEN(WS-NAME-TOKEN-IX)
001960                                   DELIMITED BY SPACE
001970             INTO NRM-MIDDLE-NAME
001980         END-STRING
001990     END-IF.
002000*---------------------------------------------------------------*
002010 2200-CANON-DATE-NUMERIC.
002020*---------------------------------------------------------------*
002030*    WS-DATE-INPUT-NUMERIC HOLDS A 9(8) FIELD ON ENTRY.  A
002040*    VALUE OF ZERO OR AN OBVIOUSLY INVALID MONTH/DAY IS LEFT
002050*    AT ZERO (UNKNOWN).  RESULT IN WS-DATE-RESULT.
002060*---------------------------------------------------------------*
002070     MOVE WS-DATE-INPUT-NUMERIC TO WS-DATE-RESULT.
002080     IF WS-DATE-INPUT-NUMERIC = ZERO
002090         MOVE ZERO TO WS-DATE-RESULT
002100     END-IF.
002110*---------------------------------------------------------------*
002120 2250-CANON-DATE-TEXT.
002130*---------------------------------------------------------------*
002140*    WS-DATE-INPUT-TEXT HOLDS YYYY-MM-DD ON ENTRY.  RESULT IN
002150*    WS-DATE-RESULT.  ANYTHING UNPARSEABLE BECOMES ZERO.
002160*---------------------------------------------------------------*
002170     MOVE ZERO TO WS-DATE-RESULT.
002180     UNSTRING WS-DATE-INPUT-TEXT DELIMITED BY '-'
002190         INTO WS-DATE-TEXT-YYYY WS-DATE-TEXT-MM WS-DATE-TEXT-DD.
002200     IF WS-DATE-TEXT-YYYY IS NUMERIC AND
002210        WS-DATE-TEXT-MM   IS NUMERIC AND
002220        WS-DATE-TEXT-DD   IS NUMERIC
002230         STRING WS-DATE-TEXT-YYYY WS-DATE-TEXT-MM WS-DATE-TEXT-DD
002240             DELIMITED BY SIZE INTO WS-DATE-RESULT
002250     END-IF.
002260*---------------------------------------------------------------*
002270 2300-DECOMPOSE-LOCATION.
002280*---------------------------------------------------------------*
002290*    WS-LOC-INPUT HOLDS THE FREE-TEXT LOCATION ON ENTRY.  SPLITS
002300*    ON COMMAS - 1 PART IS CITY ONLY, 2 PARTS ADD STATE, 3 OR
002310*    MORE ADD COUNTRY (THE THIRD PART).  RESULT IN WS-LOC-PART-1
002320*    (CITY), WS-LOC-PART-2 (STATE), WS-LOC-PART-3 (COUNTRY).
002330*---------------------------------------------------------------*
002340     MOVE SPACES TO WS-LOC-PART-1 WS-LOC-PART-2 WS-LOC-PART-3.
002350     MOVE 0 TO WS-LOC-PART-COUNT.
002360     IF WS-LOC-INPUT = SPACES
002370         GO TO 2300-EXIT
002380     END-IF.
002390     UNSTRING WS-LOC-INPUT DELIMITED BY ','
002400         INTO WS-LOC-PART-1 WS-LOC-PART-2 WS-LOC-PART-3
002410         TALLYING IN WS-LOC-PART-COUNT.
002420 2300-EXIT.
002430     EXIT.
002440*---------------------------------------------------------------*
002450 2400-EXTRACT-COUNTRY.
002460*---------------------------------------------------------------*
002470*    WS-LOC-INPUT HOLDS THE FREE-TEXT LOCATION ON ENTRY.
002480*    WS-COUNTRY-RESULT IS SET ON EXIT.  GERMANY/AUSTRIA/USA
002490*    ARE RECOGNIZED BY NAME ANYWHERE IN THE STRING; OTHERWISE
002500*    THE LAST COMMA-SEPARATED PART IS USED AS-IS.
002510*---------------------------------------------------------------*
002520     MOVE SPACES TO WS-COUNTRY-RESULT.
002530     IF WS-LOC-INPUT = SPACES
002540         GO TO 2400-EXIT
002550     END-IF.
002560     MOVE WS-LOC-INPUT TO WS-LOC-UPPER.
002570     INSPECT WS-LOC-UPPER
002580         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002590                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002600     MOVE 0 TO WS-SCAN-TALLY.
002610     INSPECT WS-LOC-UPPER TALLYING WS-SCAN-TALLY
002620         FOR ALL 'GERMANY'.
002630     IF WS-SCAN-TALLY > 0
002640         MOVE 'Germany' TO WS-COUNTRY-RESULT
002650         GO TO 2400-EXIT
002660     END-IF.
002670     MOVE 0 TO WS-SCAN-TALLY.
002680     INSPECT WS-LOC-UPPER TALLYING WS-SCAN-TALLY FOR ALL 'GERMAN'.
002690     IF WS-SCAN-TALLY > 0
002700         MOVE 'Germany' TO WS-COUNTRY-RESULT
002710         GO TO 2400-EXIT
002720     END-IF.
002730     MOVE 0 TO WS-SCAN-TALLY.
002740     INSPECT WS-LOC-UPPER TALLYING WS-SCAN-TALLY
002750         FOR ALL 'AUSTRIA'.
002760     IF WS-SCAN-TALLY > 0
002770         MOVE 'Austria' TO WS-COUNTRY-RESULT
002780         GO TO 2400-EXIT
002790     END-IF.
002800     MOVE 0 TO WS-SCAN-TALLY.
002810     INSPECT WS-LOC-UPPER TALLYING WS-SCAN-TALLY FOR ALL 'USA'.
002820     IF WS-SCAN-TALLY > 0
002830         MOVE 'United States' TO WS-COUNTRY-RESULT
002840         GO TO 2400-EXIT
002850     END-IF.
002860     MOVE 0 TO WS-SCAN-TALLY.
002870     INSPECT WS-LOC-UPPER TALLYING WS-SCAN-TALLY
002880         FOR ALL 'UNITED STATES'.
002890     IF WS-SCAN-TALLY > 0
002900         MOVE 'United States' TO WS-COUNTRY-RESULT
002910         GO TO 2400-EXIT
002920     END-IF.
002930     PERFORM 2300-DECOMPOSE-LOCATION THRU 2300-EXIT.
002940     IF WS-LOC-PART-COUNT >= 3
002950         MOVE WS-LOC-PART-3 TO WS-COUNTRY-RESULT
002960     ELSE
002970         IF WS-LOC-PART-COUNT = 2
002980             MOVE WS-LOC-PART-2 TO WS-COUNTRY-RESULT
002990         ELSE
003000             MOVE WS-LOC-PART-1 TO WS-COUNTRY-RESULT
003010         END-IF
003020     END-IF.
003030 2400-EXIT.
003040     EXIT.
003050*---------------------------------------------------------------*
003060 2500-MAP-NATURALIZATION.
003070*---------------------------------------------------------------*
003080     MOVE SRN-PETITIONER-NAME TO WS-NAME-INPUT.
003090     PERFORM 2100-PARSE-NAME THRU 2100-EXIT.
003100     MOVE SRN-BIRTH-DATE TO WS-DATE-INPUT-NUMERIC.
003110     PERFORM 2200-CANON-DATE-NUMERIC.
003120     MOVE WS-DATE-RESULT TO NRM-BIRTH-DATE.
003130     MOVE SRN-BIRTH-PLACE TO NRM-BIRTH-PLACE WS-LOC-INPUT.
003140     PERFORM 2300-DECOMPOSE-LOCATION THRU 2300-EXIT.
003150     MOVE WS-LOC-PART-1 TO NRM-BIRTH-CITY.
003160     MOVE WS-LOC-PART-2 TO NRM-BIRTH-STATE.
003170     MOVE WS-LOC-PART-3 TO NRM-BIRTH-COUNTRY.
003180     IF NRM-BIRTH-COUNTRY = SPACES
003190         MOVE SRN-FORMER-NATIONALITY TO NRM-BIRTH-COUNTRY
003200     END-IF.
003210     MOVE SRN-NATURALIZATION-DATE TO NRM-NATURALIZATION-DATE.
003220     MOVE SRN-RESIDENCE TO NRM-RESIDENCE.
003230     MOVE SPACE TO NRM-SEX.
003240     MOVE SRN-RECORD-ID TO NRM-SOURCE-RECORD-ID.
003250*---------------------------------------------------------------*
003260 2600-MAP-IMMIGRATION.
003270*---------------------------------------------------------------*
003280     MOVE SRI-PASSENGER-NAME TO WS-NAME-INPUT.
003290     PERFORM 2100-PARSE-NAME THRU 2100-EXIT.
003300     MOVE SRI-BIRTH-DATE TO WS-DATE-INPUT-NUMERIC.
003310     PERFORM 2200-CANON-DATE-NUMERIC.
003320     MOVE WS-DATE-RESULT TO NRM-BIRTH-DATE.
003330     MOVE SRI-BIRTHPLACE TO NRM-BIRTH-PLACE WS-LOC-INPUT.
003340     PERFORM 2300-DECOMPOSE-LOCATION THRU 2300-EXIT.
003350     MOVE WS-LOC-PART-1 TO NRM-BIRTH-CITY.
003360     MOVE WS-LOC-PART-2 TO NRM-BIRTH-STATE.
003370     MOVE SRI-LAST-RESIDENCE TO WS-LOC-INPUT.
003380     PERFORM 2400-EXTRACT-COUNTRY THRU 2400-EXIT.
003390     MOVE WS-COUNTRY-RESULT TO NRM-BIRTH-COUNTRY.
003400     MOVE SRI-SEX TO NRM-SEX.
003410     MOVE SRI-RECORD-ID TO NRM-SOURCE-RECORD-ID.
003420*---------------------------------------------------------------*
003430 2700-MAP-CENSUS.
003440*---------------------------------------------------------------*
003450     MOVE SRM-MEMBER-NAME TO WS-NAME-INPUT.
003460     PERFORM 2100-PARSE-NAME THRU 2100-EXIT.
003470     IF SRM-BIRTH-YEAR = ZERO
003480         MOVE ZERO TO NRM-BIRTH-DATE
003490     ELSE
003500         COMPUTE NRM-BIRTH-DATE = SRM-BIRTH-YEAR * 10000 + 0101
003510     END-IF.
003520     MOVE SRM-BIRTHPLACE TO NRM-BIRTH-PLACE WS-LOC-INPUT.
003530     PERFORM 2400-EXTRACT-COUNTRY THRU 2400-EXIT.
003540     MOVE WS-COUNTRY-RESULT TO NRM-BIRTH-COUNTRY.
003550     MOVE SRM-SEX TO NRM-SEX.
003560     MOVE SRM-ADDRESS TO NRM-RESIDENCE.
003570     MOVE SRM-RECORD-ID TO NRM-SOURCE-RECORD-ID.
003580*---------------------------------------------------------------*
003590 2800-MAP-OBITUARY.
003600*---------------------------------------------------------------*
003610     MOVE SRO-DECEASED-NAME TO WS-NAME-INPUT.
003620     PERFORM 2100-PARSE-NAME THRU 2100-EXIT.
003630     MOVE SRO-BIRTH-DATE TO WS-DATE-INPUT-NUMERIC.
003640     PERFORM 2200-CANON-DATE-NUMERIC.
003650     MOVE WS-DATE-RESULT TO NRM-BIRTH-DATE.
003660     MOVE SRO-BIRTH-PLACE TO NRM-BIRTH-PLACE WS-LOC-INPUT.
003670     PERFORM 2300-DECOMPOSE-LOCATION THRU 2300-EXIT.
003680     MOVE WS-LOC-PART-1 TO NRM-BIRTH-CITY.
003690     MOVE WS-LOC-PART-2 TO NRM-BIRTH-STATE.
003700     MOVE WS-LOC-PART-3 TO NRM-BIRTH-COUNTRY.
003710     MOVE SRO-DEATH-DATE TO WS-DATE-INPUT-NUMERIC.
003720     PERFORM 2200-CANON-DATE-NUMERIC.
003730     MOVE WS-DATE-RESULT TO NRM-DEATH-DATE.
003740     MOVE SRO-DEATH-PLACE TO NRM-DEATH-PLACE.
003750     MOVE SRO-LAST-RESIDENCE TO NRM-RESIDENCE.
003760     MOVE SPACE TO NRM-SEX.
003770     MOVE SRO-RECORD-ID TO NRM-SOURCE-RECORD-ID.
003780*---------------------------------------------------------------*
003790 2900-MAP-BIRTH.
003800*---------------------------------------------------------------*
003810     MOVE SRB-CHILD-NAME TO WS-NAME-INPUT.
003820     PERFORM 2100-PARSE-NAME THRU 2100-EXIT.
003830     MOVE SRB-BIRTH-DATE TO WS-DATE-INPUT-NUMERIC.
003840     PERFORM 2200-CANON-DATE-NUMERIC.
003850     MOVE WS-DATE-RESULT TO NRM-BIRTH-DATE.
003860     MOVE SRB-BIRTH-PLACE TO NRM-BIRTH-PLACE.
003870     MOVE SRB-SEX TO NRM-SEX.
003880     MOVE SRB-RECORD-ID TO NRM-SOURCE-RECORD-ID.
003890*---------------------------------------------------------------*
