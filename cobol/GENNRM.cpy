000010*---------------------------------------------------------------*
000020* GENNRM - NORMALIZED PERSON WORK RECORD.
000030* BUILT BY GENNORM FROM ONE RAW SOURCE RECORD; CONSUMED BY THE
000040* DEDUPLICATOR LOOP IN GENLEAD AND BY THE GENMTCH MATCHER.
000050*---------------------------------------------------------------*
000060 01  GENNRM-WORK-RECORD.
000070     05  NRM-FIRST-NAME              PIC X(30).
000080     05  NRM-MIDDLE-NAME              PIC X(30).
000090     05  NRM-LAST-NAME                PIC X(30).
000100     05  NRM-BIRTH-DATE               PIC 9(08).
000110     05  NRM-BIRTH-PLACE              PIC X(60).
000120     05  NRM-BIRTH-CITY               PIC X(30).
000130     05  NRM-BIRTH-STATE              PIC X(30).
000140     05  NRM-BIRTH-COUNTRY            PIC X(30).
000150     05  NRM-DEATH-DATE               PIC 9(08).
000160     05  NRM-DEATH-PLACE              PIC X(60).
000170     05  NRM-SEX                      PIC X(01).
000180     05  NRM-NATURALIZATION-DATE      PIC 9(08).
000190     05  NRM-RESIDENCE                PIC X(80).
000200     05  NRM-SOURCE-RECORD-ID         PIC X(20).
000210     05  FILLER                       PIC X(05).
000220*---------------------------------------------------------------*
