000010*---------------------------------------------------------------*
000020* GENSRC - MIXED GENEALOGY SOURCE RECORD (SOURCE-RECORDS FILE)
000030* ONE BYTE TYPE CODE FOLLOWED BY ONE OF FIVE SOURCE LAYOUTS,
000040* ALL REDEFINED OVER THE SAME 296-BYTE BODY.
000050*   N = NATURALIZATION PETITION      I = IMMIGRATION MANIFEST
000060*   C = CENSUS HOUSEHOLD MEMBER      O = OBITUARY
000070*   B = BIRTH CERTIFICATE
000080*---------------------------------------------------------------*
000090 01  GENSRC-RECORD.
000100     05  SRC-RECORD-TYPE             PIC X(01).
000110         88  SRC-IS-NATURALIZATION       VALUE 'N'.
000120         88  SRC-IS-IMMIGRATION          VALUE 'I'.
000130         88  SRC-IS-CENSUS               VALUE 'C'.
000140         88  SRC-IS-OBITUARY             VALUE 'O'.
000150         88  SRC-IS-BIRTH                VALUE 'B'.
000160     05  SRC-NATURALIZATION-DATA.
000170         10  SRN-RECORD-ID            PIC X(20).
000180         10  SRN-PETITIONER-NAME      PIC X(60).
000190         10  SRN-BIRTH-DATE           PIC 9(08).
000200         10  SRN-BIRTH-PLACE          PIC X(60).
000210         10  SRN-NATURALIZATION-DATE  PIC 9(08).
000220         10  SRN-FORMER-NATIONALITY   PIC X(30).
000230         10  SRN-RESIDENCE            PIC X(80).
000240         10  FILLER                   PIC X(30).
000250     05  SRC-IMMIGRATION-DATA REDEFINES SRC-NATURALIZATION-DATA.
000260         10  SRI-RECORD-ID            PIC X(20).
000270         10  SRI-PASSENGER-NAME       PIC X(60).
000280         10  SRI-BIRTH-DATE           PIC 9(08).
000290         10  SRI-BIRTHPLACE           PIC X(60).
000300         10  SRI-ARRIVAL-DATE         PIC 9(08).
000310         10  SRI-LAST-RESIDENCE       PIC X(60).
000320         10  SRI-SEX                  PIC X(01).
000330         10  FILLER                   PIC X(79).
000340     05  SRC-CENSUS-DATA REDEFINES SRC-NATURALIZATION-DATA.
000350         10  SRM-RECORD-ID            PIC X(20).
000360         10  SRM-MEMBER-NAME          PIC X(60).
000370         10  SRM-BIRTH-YEAR           PIC 9(04).
000380         10  SRM-BIRTHPLACE           PIC X(60).
000390         10  SRM-SEX                  PIC X(01).
000400         10  SRM-ADDRESS              PIC X(80).
000410         10  FILLER                   PIC X(71).
000420     05  SRC-OBITUARY-DATA REDEFINES SRC-NATURALIZATION-DATA.
000430         10  SRO-RECORD-ID            PIC X(20).
000440         10  SRO-DECEASED-NAME        PIC X(60).
000450         10  SRO-BIRTH-DATE           PIC 9(08).
000460         10  SRO-BIRTH-PLACE          PIC X(60).
000470         10  SRO-DEATH-DATE           PIC 9(08).
000480         10  SRO-DEATH-PLACE          PIC X(60).
000490         10  SRO-LAST-RESIDENCE       PIC X(80).
000500     05  SRC-BIRTH-DATA REDEFINES SRC-NATURALIZATION-DATA.
000510         10  SRB-RECORD-ID            PIC X(20).
000520         10  SRB-CHILD-NAME           PIC X(60).
000530         10  SRB-BIRTH-DATE           PIC 9(08).
000540         10  SRB-BIRTH-PLACE          PIC X(60).
000550         10  SRB-SEX                  PIC X(01).
000560         10  SRB-FATHER-NAME          PIC X(60).
000570         10  SRB-MOTHER-NAME          PIC X(60).
000580         10  FILLER                   PIC X(27).
000590*---------------------------------------------------------------*
