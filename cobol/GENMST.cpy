000010*---------------------------------------------------------------*
000020* GENMST - IN-MEMORY PERSON MASTER TABLE.
000030* THE SHOP KEEPS THIS BUILT FRESH EACH RUN, IN INPUT ORDER, SO
000040* PERSON-ID (THE TABLE SUBSCRIPT) IS ALSO THE SURROGATE KEY
000050* WRITTEN TO PERSON-MASTER-OUT, ADDRESS-OUT AND THE RELATIONSHIP
000060* FILE SUPPLIED TO THIS RUN. NO INDEXED FILE BACKS THIS TABLE.
000070*---------------------------------------------------------------*
000080 77  GENMST-TABLE-SIZE           PIC S9(04) COMP.
000090 77  GENMST-TABLE-INDEX          PIC S9(04) COMP.
000100 77  GENMST-BEST-INDEX           PIC S9(04) COMP.
000110 77  GENMST-BEST-SCORE           PIC 9V999.
000120*---------------------------------------------------------------*
000130 01  GENMST-RECORD-TABLE.
000140     02  TBL-GENMST-PERSON OCCURS 1 TO 5000 TIMES
000150             DEPENDING ON GENMST-TABLE-SIZE.
000160         05  PERSON-ID                PIC 9(06).
000170         05  FIRST-NAME               PIC X(30).
000180         05  MIDDLE-NAME              PIC X(30).
000190         05  LAST-NAME                PIC X(30).
000200         05  BIRTH-DATE               PIC 9(08).
000210         05  BIRTH-PLACE              PIC X(60).
000220         05  BIRTH-CITY               PIC X(30).
000230         05  BIRTH-STATE              PIC X(30).
000240         05  BIRTH-COUNTRY            PIC X(30).
000250         05  DEATH-DATE               PIC 9(08).
000260         05  DEATH-PLACE              PIC X(60).
000270         05  SEX                      PIC X(01).
000280         05  NATURALIZATION-DATE      PIC 9(08).
000290         05  SOURCES-COUNT            PIC 9(03).
000300         05  RELATIONSHIP-COUNT       PIC 9(03).
000310         05  CONFIDENCE-SCORE         PIC 9(03)V99.
000320         05  FILLER                   PIC X(08).
000330*---------------------------------------------------------------*
