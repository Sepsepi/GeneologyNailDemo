000010*---------------------------------------------------------------*
000020* PRINTCTL - SHOP-STANDARD PRINTER CONTROL FIELDS.
000030* COPY THIS INTO WORKING-STORAGE OF ANY PROGRAM THAT PRINTS A
000040* PAGED REPORT; PAIR WITH A 9000/9100/9110/9120 PRINT SERIES.
000050*---------------------------------------------------------------*
000060 01  PRINTER-CONTROL-FIELDS.
000070     05  LINE-SPACEING                PIC 9(02) VALUE 1.
000080     05  LINE-COUNT                   PIC 9(03) VALUE 999.
000090     05  LINES-ON-PAGE                PIC 9(02) VALUE 60.
000100     05  PAGE-COUNT                   PIC 9(02) VALUE 1.
000110     05  TOP-OF-PAGE                  PIC X(02) VALUE '1'.
000120     05  SINGLE-SPACE                 PIC X(01) VALUE ' '.
000130     05  DOUBLE-SPACE                 PIC X(01) VALUE '0'.
000140     05  TRIPLE-SPACE                 PIC X(01) VALUE '-'.
000150     05  OVERPRINT                    PIC X(01) VALUE '+'.
000160     05  FILLER                       PIC X(08).
000170*---------------------------------------------------------------*
