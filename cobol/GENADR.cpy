000010*---------------------------------------------------------------*
000020* GENADR - IN-MEMORY ADDRESS TABLE.
000030* ONE ENTRY PER RESIDENCE STRING SPLIT OUT DURING THE DEDUP
000040* LOOP; SEVERAL ENTRIES MAY SHARE THE SAME ADR-PERSON-ID.
000050*---------------------------------------------------------------*
000060 77  ADR-TABLE-SIZE               PIC S9(04) COMP.
000070 77  ADR-TABLE-INDEX              PIC S9(04) COMP.
000080 77  ADR-BEST-INDEX               PIC S9(04) COMP.
000090*---------------------------------------------------------------*
000100 01  ADR-RECORD-TABLE.
000110     02  TBL-ADR-ADDRESS OCCURS 1 TO 9999 TIMES
000120             DEPENDING ON ADR-TABLE-SIZE.
000130         05  ADR-PERSON-ID            PIC 9(06).
000140         05  ADR-STREET               PIC X(40).
000150         05  ADR-CITY                 PIC X(30).
000160         05  ADR-STATE                PIC X(30).
000170         05  ADR-FROM-DATE            PIC 9(08).
000180         05  FILLER                   PIC X(06).
000190*---------------------------------------------------------------*
