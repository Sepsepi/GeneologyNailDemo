000010*===============================================================*
000020* PROGRAM NAME:    GENLEAD
000030* ORIGINAL AUTHOR: R HALVORSEN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 02/20/89 R HALVORSEN     CREATED - BATCH DRIVER FOR THE GERMAN
000090*                          ANCESTRY CITIZENSHIP LEAD SYSTEM,
000100*                          CALLS GENNORM AND GENMTCH - GEN-0010
000110* 11/09/89 R HALVORSEN     ADDED MATCH-CANDIDATES-OUT REVIEW
000120*                          QUEUE FOR BORDERLINE SCORES - GEN-0045
000130* 06/14/94 J KOWALCZYK     RELATIONSHIP-FILE LOAD AND
000140*                          RELATIONSHIP-COUNT TALLY ADDED TO
000150*                          SUPPORT GRANDPARENT SEARCH IN
000160*                          GENSCOR - GEN-0133
000170* 04/22/96 J KOWALCZYK     ADDRESS-OUT EXTRACT ADDED, SPLITS
000180*                          RESIDENCE STRING ON COMMAS - GEN-0160
000190* 01/15/97 M ABERNATHY     LEAD-SCORER WIRED IN, SORT/PRINT OF
000200*                          LEAD-REPORT DESCENDING BY SCORE,
000210*                          LIMIT PARAMETER DEFAULTED TO 50 -
000220*                          GEN-0189
000230* 04/11/98 M ABERNATHY     YEAR 2000 REVIEW - RUN DATE TAKEN
000240*                          FROM ACCEPT-FROM-DATE, DISPLAY ONLY,
000250*                          NO CENTURY ARITHMETIC - GEN-0203
000260* 02/02/99 T OYELARAN      YEAR 2000 REVIEW SIGN-OFF - GEN-0203
000270* 11/30/05 D FENWICK       STATS-REPORT DEDUP-RATE LINE ADDED,
000280*                          ROUNDED TO ONE DECIMAL PER FINANCE
000290*                          REQUEST - GEN-0290
000300* 03/08/09 D FENWICK       MINIMUM-SCORE AND REPORT-LIMIT PULLED
000310*                          OUT AS NAMED CONSTANTS SO THE SOCIETY
000320*                          CAN RE-COMPILE WITH DIFFERENT VALUES -
000330*                          GEN-0334
000335* 09/14/11 D FENWICK       NEW-PERSON CREATE WAS LEAVING
000336*                          CONFIDENCE-SCORE AT ZERO - NOW SET TO
000337*                          100.00 ON CREATE PER SOCIETY START-
000338*                          VALUE RULE - GEN-0351
000340*===============================================================*
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.  GENLEAD.
000370 AUTHOR. R HALVORSEN.
000380 INSTALLATION. GENEALOGY DATA CENTER.
000390 DATE-WRITTEN. 02/20/89.
000400 DATE-COMPILED.
000410 SECURITY. NON-CONFIDENTIAL.
000420*===============================================================*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-3081.
000460 OBJECT-COMPUTER. IBM-3081.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*---------------------------------------------------------------*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT SOURCE-RECORDS
000530         ASSIGN TO SRCFILE
000540         FILE STATUS IS SRC-STATUS.
000550     SELECT RELATIONSHIP-FILE
000560         ASSIGN TO RELFILE
000570         FILE STATUS IS REL-STATUS.
000580     SELECT PERSON-MASTER-OUT
000590         ASSIGN TO MSTROUT.
000600     SELECT ADDRESS-OUT
000610         ASSIGN TO ADROUT.
000620     SELECT MATCH-CANDIDATES-OUT
000630         ASSIGN TO MATOUT.
000640     SELECT LEAD-REPORT
000650         ASSIGN TO LEADRPT.
000660     SELECT STATS-REPORT
000670         ASSIGN TO STATRPT.
000680     SELECT LEAD-SORT-FILE
000690         ASSIGN TO SORTWK1.
000700*===============================================================*
000710 DATA DIVISION.
000720*---------------------------------------------------------------*
000730 FILE SECTION.
000740*---------------------------------------------------------------*
000750 FD  SOURCE-RECORDS
000760     RECORDING MODE F
000770     DATA RECORD IS GENSRC-RECORD.
000780     COPY GENSRC.
000790*---------------------------------------------------------------*
000800 FD  RELATIONSHIP-FILE
000810     RECORDING MODE F.
000820 01  RELATIONSHIP-RECORD-IN.
000830     05  RFI-PERSON-ID                PIC 9(06).
000840     05  RFI-RELATED-PERSON-ID        PIC 9(06).
000850     05  RFI-REL-TYPE                 PIC X(10).
000860     05  FILLER                       PIC X(08).
000870*---------------------------------------------------------------*
000880 FD  PERSON-MASTER-OUT
000890     RECORDING MODE F
000900     DATA RECORD IS GENMST-PERSON.
000910     COPY GENMSO.
000920*---------------------------------------------------------------*
000930 FD  ADDRESS-OUT
000940     RECORDING MODE F.
000950 01  ADDRESS-RECORD-OUT.
000960     05  ADO-PERSON-ID                PIC 9(06).
000970     05  ADO-STREET                   PIC X(40).
000980     05  ADO-CITY                     PIC X(30).
000990     05  ADO-STATE                    PIC X(30).
001000     05  ADO-FROM-DATE                PIC 9(08).
001010     05  FILLER                       PIC X(06).
001020*---------------------------------------------------------------*
001030 FD  MATCH-CANDIDATES-OUT
001040     RECORDING MODE F
001050     DATA RECORD IS GENMAT-CANDIDATE.
001060     COPY GENMAT.
001070*---------------------------------------------------------------*
001080 FD  LEAD-REPORT
001090     RECORDING MODE F.
001100 01  LEAD-PRINT-RECORD.
001110     05  LEAD-PRINT-LINE              PIC X(126).
001120     05  FILLER                       PIC X(06).
001130*---------------------------------------------------------------*
001140 FD  STATS-REPORT
001150     RECORDING MODE F.
001160 01  STATS-PRINT-RECORD.
001170     05  STATS-PRINT-LINE             PIC X(126).
001180     05  FILLER                       PIC X(06).
001190*---------------------------------------------------------------*
001200 SD  LEAD-SORT-FILE.
001210 01  LEAD-SORT-RECORD.
001220     05  LSR-PERSON-ID                PIC 9(06).
001230     05  LSR-LEAD-NAME                PIC X(60).
001240     05  LSR-LAST-KNOWN-ADDRESS       PIC X(80).
001250     05  LSR-ANCESTOR-NAME            PIC X(60).
001260     05  LSR-ANCESTOR-BIRTH-PLACE     PIC X(60).
001270     05  LSR-ANCESTOR-BIRTH-DATE      PIC 9(08).
001280     05  LSR-NATURALIZATION-DATE      PIC 9(08).
001290     05  LSR-LEAD-SCORE               PIC 9(03).
001300     05  LSR-DATA-CONFIDENCE          PIC X(06).
001310     05  LSR-SOURCES-COUNT            PIC 9(03).
001320     05  FILLER                       PIC X(08).
001330*---------------------------------------------------------------*
001340 WORKING-STORAGE SECTION.
001350*---------------------------------------------------------------*
001360* END-OF-FILE SWITCHES AND FILE-STATUS FIELDS.
001370*---------------------------------------------------------------*
001380 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001390     05  SRC-EOF-SW                   PIC X(01) VALUE 'N'.
001400         88  SRC-END-OF-FILE                  VALUE 'Y'.
001410     05  SRC-VALID-SW                 PIC X(01) VALUE 'Y'.
001420         88  SRC-VALID-RECORD                 VALUE 'Y'.
001430     05  REL-EOF-SW                   PIC X(01) VALUE 'N'.
001440         88  REL-END-OF-FILE                  VALUE 'Y'.
001450     05  REL-VALID-SW                 PIC X(01) VALUE 'Y'.
001460         88  REL-VALID-RECORD                 VALUE 'Y'.
001470     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
001480         88  SORT-END-OF-FILE                 VALUE 'Y'.
001490     05  SRC-STATUS                   PIC X(02) VALUE '00'.
001500         88  SRC-FILE-OK                      VALUE '00'.
001510     05  REL-STATUS                   PIC X(02) VALUE '00'.
001520         88  REL-FILE-OK                      VALUE '00'.
001530     05  FILLER                       PIC X(08).
001540*---------------------------------------------------------------*
001550* RUN-TIME PARAMETERS - PULLED OUT AS NAMED CONSTANTS PER
001560* GEN-0334 SO THE SOCIETY CAN RE-COMPILE WITH NEW VALUES.
001570*---------------------------------------------------------------*
001580 01  WS-RUN-PARAMETERS.
001590     05  WS-MIN-LEAD-SCORE            PIC S9(03) COMP VALUE 70.
001600     05  WS-LEAD-REPORT-LIMIT         PIC S9(04) COMP VALUE 50.
001610     05  WS-MATCH-THRESHOLD           PIC 9V999 VALUE .850.
001620     05  WS-AUTOMERGE-THRESHOLD       PIC 9V999 VALUE .900.
001630     05  FILLER                       PIC X(08).
001640*---------------------------------------------------------------*
001650* DEDUPLICATOR WORK AREA (2000 SERIES).
001660*---------------------------------------------------------------*
001670 01  WS-DEDUP-WORK.
001680     05  WS-BEST-CAND-NAME-SCORE      PIC 9V999.
001690     05  WS-BEST-CAND-DATE-SCORE      PIC 9V999.
001700     05  WS-BEST-CAND-PLACE-SCORE     PIC 9V999.
001710     05  WS-BEST-CAND-COUNTRY-SCORE   PIC 9V999.
001720     05  WS-MERGE-IX                  PIC S9(04) COMP.
001730     05  FILLER                       PIC X(08).
001740*---------------------------------------------------------------*
001750* RESIDENCE/ADDRESS PARSE WORK AREA (2300 SERIES).
001760*---------------------------------------------------------------*
001770 01  WS-ADDRESS-PARSE-WORK.
001780     05  WS-RESIDENCE-INPUT           PIC X(80).
001790     05  WS-RESIDENCE-INPUT-R REDEFINES WS-RESIDENCE-INPUT.
001800         10  WS-RESIDENCE-CHAR        PIC X(01) OCCURS 80 TIMES.
001810     05  WS-ADDR-PART-1               PIC X(40).
001820     05  WS-ADDR-PART-1-R REDEFINES WS-ADDR-PART-1.
001830         10  WS-ADDR-PART-1-CHAR      PIC X(01) OCCURS 40 TIMES.
001840     05  WS-ADDR-PART-2               PIC X(30).
001850     05  WS-ADDR-PART-3               PIC X(30).
001860     05  WS-ADDR-PART-COUNT           PIC S9(02) COMP.
001870     05  FILLER                       PIC X(08).
001880*---------------------------------------------------------------*
001890* LEAD-SCORER CALL WORK AREA (5000 SERIES).
001900*---------------------------------------------------------------*
001910 01  WS-SCORE-CALL-WORK.
001920     05  WS-SCORE-PERSON-IX           PIC S9(04) COMP.
001930     05  WS-SCORE-SKIP-FLAG           PIC X(01).
001940         88  SCORE-SKIP-PERSON            VALUE 'Y'.
001950         88  SCORE-KEEP-PERSON            VALUE 'N'.
001960     05  FILLER                       PIC X(08).
001970*---------------------------------------------------------------*
001980* RUN TOTALS FOR THE STATISTICS REPORT.
001990*---------------------------------------------------------------*
002000 01  WS-COUNTERS.
002010     05  WS-RECORDS-PROCESSED         PIC S9(07) COMP VALUE 0.
002020     05  WS-PERSONS-CREATED           PIC S9(07) COMP VALUE 0.
002030     05  WS-PERSONS-MERGED            PIC S9(07) COMP VALUE 0.
002040     05  WS-ADDRESSES-CREATED         PIC S9(07) COMP VALUE 0.
002050     05  WS-GERMANY-LEADS-COUNT       PIC S9(07) COMP VALUE 0.
002060     05  WS-LEADS-PRINTED             PIC S9(07) COMP VALUE 0.
002070     05  FILLER                       PIC X(08).
002080*---------------------------------------------------------------*
002090* DEDUP-RATE COMPUTATION (GEN-0290).
002100*---------------------------------------------------------------*
002110 01  WS-STATS-WORK.
002120     05  WS-DEDUP-RATE                PIC S9(03)V9 COMP.
002130     05  WS-DEDUP-RATE-EDIT           PIC ZZ9.9.
002140     05  WS-TOTAL-RECORDS-TEMP        PIC S9(09) COMP.
002150     05  WS-UNIQUE-PERSONS-TEMP       PIC S9(09) COMP.
002160     05  WS-STAT-LABEL                PIC X(34).
002170     05  WS-STAT-VALUE                PIC S9(07) COMP.
002180     05  FILLER                       PIC X(08).
002190*---------------------------------------------------------------*
002200* RUN-DATE WORK AREA (ACCEPT FROM DATE, Y2K-REVIEWED GEN-0203 -
002210* DISPLAY ONLY, NO CENTURY ARITHMETIC PERFORMED ON THIS FIELD).
002220*---------------------------------------------------------------*
002230 01  WS-RUN-DATE-WORK.
002240     05  WS-RUN-DATE                  PIC 9(06).
002250     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002260         10  WS-RUN-YY                PIC 9(02).
002270         10  WS-RUN-MM                PIC 9(02).
002280         10  WS-RUN-DD                PIC 9(02).
002290     05  FILLER                       PIC X(08).
002300*---------------------------------------------------------------*
002310* LEAD-REPORT HEADING AND DETAIL LINES.
002320*---------------------------------------------------------------*
002325 01  WS-HEADING-WORK.
002326     05  WS-LH-IX                     PIC S9(04) COMP.
002327     05  FILLER                       PIC X(08).
002328*---------------------------------------------------------------*
002330 01  LEAD-HEADING-LINES.
002340     05  LH-LINE-1.
002350         10  FILLER      PIC X(07) VALUE ' DATE: '.
002360         10  LH1-MONTH   PIC 9(02).
002370         10  FILLER      PIC X(01) VALUE '/'.
002380         10  LH1-DAY     PIC 9(02).
002390         10  FILLER      PIC X(01) VALUE '/'.
002400         10  LH1-YEAR    PIC 9(02).
002410         10  FILLER      PIC X(10) VALUE SPACE.
002420         10  FILLER      PIC X(20) VALUE
002430             'GERMAN ANCESTRY CITI'.
002440         10  FILLER      PIC X(20) VALUE
002450             'ZENSHIP LEAD REPORT '.
002460         10  FILLER      PIC X(14) VALUE SPACE.
002470         10  FILLER      PIC X(07) VALUE ' PAGE: '.
002480         10  LH1-PAGE-COUNT PIC ZZ9.
002481         10  FILLER      PIC X(20) VALUE SPACE.
002490     05  LH-LINE-2.
002500         10  FILLER      PIC X(11) VALUE SPACE.
002510         10  FILLER      PIC X(09) VALUE 'PERSON-ID'.
002520         10  FILLER      PIC X(02) VALUE SPACE.
002530         10  FILLER      PIC X(30) VALUE 'NAME'.
002540         10  FILLER      PIC X(01) VALUE SPACE.
002550         10  FILLER      PIC X(05) VALUE 'SCORE'.
002560         10  FILLER      PIC X(01) VALUE SPACE.
002570         10  FILLER      PIC X(06) VALUE 'CONF  '.
002580         10  FILLER      PIC X(04) VALUE SPACE.
002590         10  FILLER      PIC X(04) VALUE 'SRCS'.
002600         10  FILLER      PIC X(03) VALUE SPACE.
002610         10  FILLER      PIC X(25) VALUE 'ANCESTOR'.
002620         10  FILLER      PIC X(01) VALUE SPACE.
002630         10  FILLER      PIC X(07) VALUE 'ADDRESS'.
002634 01  LH-LINE-TABLE REDEFINES LEAD-HEADING-LINES.
002636     05  LH-LINE-ENTRY                PIC X(109) OCCURS 2 TIMES.
002640*---------------------------------------------------------------*
002650 01  LEAD-DETAIL-LINE.
002660     05  DL-PERSON-ID                 PIC Z(05)9.
002670     05  FILLER                       PIC X(02) VALUE SPACE.
002680     05  DL-LEAD-NAME                 PIC X(30).
002690     05  FILLER                       PIC X(01) VALUE SPACE.
002700     05  DL-SCORE                     PIC ZZ9.
002710     05  FILLER                       PIC X(02) VALUE SPACE.
002720     05  DL-CONFIDENCE                PIC X(06).
002730     05  FILLER                       PIC X(04) VALUE SPACE.
002740     05  DL-SOURCES                   PIC ZZ9.
002750     05  FILLER                       PIC X(02) VALUE SPACE.
002760     05  DL-ANCESTOR-NAME             PIC X(25).
002770     05  FILLER                       PIC X(01) VALUE SPACE.
002780     05  DL-ADDRESS                   PIC X(40).
002790*---------------------------------------------------------------*
002800 01  LEAD-TOTAL-LINE.
002810     05  FILLER                       PIC X(11) VALUE SPACE.
002820     05  FILLER                       PIC X(20) VALUE
002830         'TOTAL LEADS PRINTED:'.
002840     05  LTL-LEADS-PRINTED            PIC ZZZ,ZZ9.
002850     05  FILLER                       PIC X(94).
002860*---------------------------------------------------------------*
002870* STATS-REPORT HEADING AND DETAIL LINES.
002880*---------------------------------------------------------------*
002890 01  STATS-HEADING-LINES.
002900     05  SH-LINE-1.
002910         10  FILLER      PIC X(07) VALUE ' DATE: '.
002920         10  SH1-MONTH   PIC 9(02).
002930         10  FILLER      PIC X(01) VALUE '/'.
002940         10  SH1-DAY     PIC 9(02).
002950         10  FILLER      PIC X(01) VALUE '/'.
002960         10  SH1-YEAR    PIC 9(02).
002970         10  FILLER      PIC X(10) VALUE SPACE.
002980         10  FILLER      PIC X(20) VALUE
002990             'GENEALOGY BATCH RUN '.
003000         10  FILLER      PIC X(20) VALUE
003010             'STATISTICS          '.
003020         10  FILLER      PIC X(50) VALUE SPACE.
003030*---------------------------------------------------------------*
003040 01  STATS-DETAIL-LINE.
003050     05  SDL-LABEL                    PIC X(34).
003060     05  FILLER                       PIC X(02) VALUE SPACE.
003070     05  SDL-COUNT                    PIC ZZZ,ZZ9.
003080     05  FILLER                       PIC X(02) VALUE SPACE.
003090     05  SDL-PCT-TEXT                 PIC X(10) VALUE SPACE.
003100     05  FILLER                       PIC X(77).
003110*---------------------------------------------------------------*
003120 COPY GENNRM.
003130 COPY GENMST.
003140 COPY GENADR.
003150 COPY GENREL.
003160 COPY GENLDL.
003170 COPY PRINTCTL.
003180*===============================================================*
003190 PROCEDURE DIVISION.
003200*---------------------------------------------------------------*
003210 0000-MAIN-PROCESSING.
003220*---------------------------------------------------------------*
003230     PERFORM 1000-INITIALIZE.
003240     PERFORM 8000-READ-SOURCE-RECORD.
003250     PERFORM 2100-PROCESS-ONE-SOURCE-RECORD
003260         UNTIL SRC-END-OF-FILE.
003270     PERFORM 3000-LOAD-RELATIONSHIPS.
003280     PERFORM 4000-COMPUTE-GERMANY-LEADS-COUNT.
003290     OPEN OUTPUT LEAD-REPORT.
003300     SORT LEAD-SORT-FILE
003310         ON DESCENDING KEY LSR-LEAD-SCORE
003320         INPUT PROCEDURE IS 5000-BUILD-LEAD-RECORDS
003330         OUTPUT PROCEDURE IS 6000-PRINT-LEAD-REPORT.
003340     CLOSE LEAD-REPORT.
003350     PERFORM 7000-PRINT-STATS-REPORT.
003360     PERFORM 9900-CLOSE-FILES.
003370     GOBACK.
003380*---------------------------------------------------------------*
003390 1000-INITIALIZE.
003400*---------------------------------------------------------------*
003410     OPEN INPUT  SOURCE-RECORDS.
003420     OPEN OUTPUT PERSON-MASTER-OUT.
003430     OPEN OUTPUT ADDRESS-OUT.
003440     OPEN OUTPUT MATCH-CANDIDATES-OUT.
003450     MOVE 0 TO GENMST-TABLE-SIZE.
003460     MOVE 0 TO ADR-TABLE-SIZE.
003470     MOVE 0 TO REL-TABLE-SIZE.
003480     ACCEPT WS-RUN-DATE FROM DATE.
003490     MOVE WS-RUN-MM TO LH1-MONTH SH1-MONTH.
003500     MOVE WS-RUN-DD TO LH1-DAY   SH1-DAY.
003510     MOVE WS-RUN-YY TO LH1-YEAR  SH1-YEAR.
003520*---------------------------------------------------------------*
003530 2100-PROCESS-ONE-SOURCE-RECORD.
003540*---------------------------------------------------------------*
003550     CALL 'GENNORM' USING GENSRC-RECORD, GENNRM-WORK-RECORD.
003560     PERFORM 2110-SCORE-AGAINST-MASTER.
003570     PERFORM 2200-MERGE-OR-CREATE-PERSON.
003580     PERFORM 2300-WRITE-ADDRESS-IF-ANY.
003590     ADD 1 TO WS-RECORDS-PROCESSED.
003600     PERFORM 8000-READ-SOURCE-RECORD.
003610*---------------------------------------------------------------*
003620 2110-SCORE-AGAINST-MASTER.
003630*---------------------------------------------------------------*
003640     MOVE 0 TO GENMST-BEST-INDEX.
003650     MOVE 0 TO GENMST-BEST-SCORE.
003660     PERFORM 2120-SCORE-ONE-MASTER-ROW VARYING GENMST-TABLE-INDEX
003670         FROM 1 BY 1 UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE.
003680*---------------------------------------------------------------*
003690 2120-SCORE-ONE-MASTER-ROW.
003700*---------------------------------------------------------------*
003710     CALL 'GENMTCH' USING GENNRM-WORK-RECORD,
003720         TBL-GENMST-PERSON(GENMST-TABLE-INDEX), GENMAT-CANDIDATE.
003730     IF MAT-SIMILARITY-SCORE >= WS-MATCH-THRESHOLD
003740        AND MAT-SIMILARITY-SCORE > GENMST-BEST-SCORE
003750         MOVE MAT-SIMILARITY-SCORE TO GENMST-BEST-SCORE
003760         MOVE GENMST-TABLE-INDEX   TO GENMST-BEST-INDEX
003770         MOVE MAT-NAME-SCORE       TO WS-BEST-CAND-NAME-SCORE
003780         MOVE MAT-DATE-SCORE       TO WS-BEST-CAND-DATE-SCORE
003790         MOVE MAT-PLACE-SCORE      TO WS-BEST-CAND-PLACE-SCORE
003800         MOVE MAT-COUNTRY-SCORE    TO WS-BEST-CAND-COUNTRY-SCORE
003810     END-IF.
003820*---------------------------------------------------------------*
003830 2200-MERGE-OR-CREATE-PERSON.
003840*---------------------------------------------------------------*
003850     IF GENMST-BEST-INDEX = 0
003860         PERFORM 2210-CREATE-NEW-PERSON
003870     ELSE
003880         PERFORM 2220-MERGE-INTO-BEST-MATCH
003890         IF GENMST-BEST-SCORE < WS-AUTOMERGE-THRESHOLD
003900             PERFORM 2230-WRITE-REVIEW-CANDIDATE
003910         END-IF
003920     END-IF.
003930*---------------------------------------------------------------*
003940 2210-CREATE-NEW-PERSON.
003950*---------------------------------------------------------------*
003960     ADD 1 TO GENMST-TABLE-SIZE.
003970     MOVE GENMST-TABLE-SIZE TO GENMST-BEST-INDEX.
003980     MOVE SPACES TO TBL-GENMST-PERSON(GENMST-BEST-INDEX).
003990     MOVE GENMST-TABLE-SIZE
004000         TO PERSON-ID OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004010     MOVE NRM-FIRST-NAME
004020         TO FIRST-NAME OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004030     MOVE NRM-MIDDLE-NAME
004040         TO MIDDLE-NAME OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004050     MOVE NRM-LAST-NAME
004060         TO LAST-NAME OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004070     MOVE NRM-BIRTH-DATE
004080         TO BIRTH-DATE OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004090     MOVE NRM-BIRTH-PLACE
004100         TO BIRTH-PLACE OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004110     MOVE NRM-BIRTH-CITY
004120         TO BIRTH-CITY OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004130     MOVE NRM-BIRTH-STATE
004140         TO BIRTH-STATE OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004150     MOVE NRM-BIRTH-COUNTRY
004160         TO BIRTH-COUNTRY OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004170     MOVE NRM-DEATH-DATE
004180         TO DEATH-DATE OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004190     MOVE NRM-DEATH-PLACE
004200         TO DEATH-PLACE OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004210     MOVE NRM-SEX
004220         TO SEX OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004230     MOVE NRM-NATURALIZATION-DATE
004240         TO NATURALIZATION-DATE
004250             OF TBL-GENMST-PERSON(GENMST-BEST-INDEX).
004260     MOVE GENMST-BEST-INDEX TO WS-MERGE-IX.
004270     MOVE 1 TO SOURCES-COUNT OF TBL-GENMST-PERSON(WS-MERGE-IX).
004275     MOVE 100.00
004276         TO CONFIDENCE-SCORE OF TBL-GENMST-PERSON(WS-MERGE-IX).
004280     ADD 1 TO WS-PERSONS-CREATED.
004290*---------------------------------------------------------------*
004300 2220-MERGE-INTO-BEST-MATCH.
004310*---------------------------------------------------------------*
004320*    FILL-MISSING ONLY - A POPULATED MASTER FIELD IS NEVER
004330*    OVERWRITTEN.  NATURALIZATION-DATE IS FILLED THE SAME WAY
004340*    SO GENSCOR CAN READ IT STRAIGHT OFF THE MASTER ROW - GEN-
004350*    0334 REVIEW NOTE (NOT ONE OF THE ORIGINAL NINE FIELDS BUT
004360*    HANDLED IDENTICALLY).  WS-MERGE-IX HOLDS GENMST-BEST-INDEX
004370*    SO THE TABLE REFERENCES BELOW STAY SHORT ENOUGH TO PRINT.
004380*---------------------------------------------------------------*
004390     MOVE GENMST-BEST-INDEX TO WS-MERGE-IX.
004400     IF MIDDLE-NAME OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004410        AND NRM-MIDDLE-NAME NOT = SPACES
004420         MOVE NRM-MIDDLE-NAME
004430             TO MIDDLE-NAME OF TBL-GENMST-PERSON(WS-MERGE-IX)
004440     END-IF.
004450     IF BIRTH-DATE OF TBL-GENMST-PERSON(WS-MERGE-IX) = ZERO
004460        AND NRM-BIRTH-DATE NOT = ZERO
004470         MOVE NRM-BIRTH-DATE
004480             TO BIRTH-DATE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004490     END-IF.
004500     IF BIRTH-PLACE OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004510        AND NRM-BIRTH-PLACE NOT = SPACES
004520         MOVE NRM-BIRTH-PLACE
004530             TO BIRTH-PLACE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004540     END-IF.
004550     IF BIRTH-CITY OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004560        AND NRM-BIRTH-CITY NOT = SPACES
004570         MOVE NRM-BIRTH-CITY
004580             TO BIRTH-CITY OF TBL-GENMST-PERSON(WS-MERGE-IX)
004590     END-IF.
004600     IF BIRTH-STATE OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004610        AND NRM-BIRTH-STATE NOT = SPACES
004620         MOVE NRM-BIRTH-STATE
004630             TO BIRTH-STATE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004640     END-IF.
004650     IF BIRTH-COUNTRY OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004660        AND NRM-BIRTH-COUNTRY NOT = SPACES
004670         MOVE NRM-BIRTH-COUNTRY
004680             TO BIRTH-COUNTRY OF TBL-GENMST-PERSON(WS-MERGE-IX)
004690     END-IF.
004700     IF DEATH-DATE OF TBL-GENMST-PERSON(WS-MERGE-IX) = ZERO
004710        AND NRM-DEATH-DATE NOT = ZERO
004720         MOVE NRM-DEATH-DATE
004730             TO DEATH-DATE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004740     END-IF.
004750     IF DEATH-PLACE OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004760        AND NRM-DEATH-PLACE NOT = SPACES
004770         MOVE NRM-DEATH-PLACE
004780             TO DEATH-PLACE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004790     END-IF.
004800     IF SEX OF TBL-GENMST-PERSON(WS-MERGE-IX) = SPACES
004810        AND NRM-SEX NOT = SPACES
004820         MOVE NRM-SEX TO SEX OF TBL-GENMST-PERSON(WS-MERGE-IX)
004830     END-IF.
004840     IF NATURALIZATION-DATE OF TBL-GENMST-PERSON(WS-MERGE-IX)
004850            = ZERO AND NRM-NATURALIZATION-DATE NOT = ZERO
004860         MOVE NRM-NATURALIZATION-DATE
004870             TO NATURALIZATION-DATE
004880                 OF TBL-GENMST-PERSON(WS-MERGE-IX)
004890     END-IF.
004900     ADD 1 TO SOURCES-COUNT OF TBL-GENMST-PERSON(WS-MERGE-IX).
004910     ADD 1 TO WS-PERSONS-MERGED.
004920*---------------------------------------------------------------*
004930 2230-WRITE-REVIEW-CANDIDATE.
004940*---------------------------------------------------------------*
004950*    THE INCOMING RAW RECORD IS MERGED DIRECTLY, NOT GIVEN ITS
004960*    OWN MASTER ENTRY, SO IT HAS NO PERSON-ID OF ITS OWN -
004970*    MAT-PERSON-B-ID IS LEFT ZERO.  GEN-0045.
004980*---------------------------------------------------------------*
004990     MOVE PERSON-ID OF TBL-GENMST-PERSON(GENMST-BEST-INDEX)
005000         TO MAT-PERSON-A-ID.
005010     MOVE 0 TO MAT-PERSON-B-ID.
005020     MOVE GENMST-BEST-SCORE TO MAT-SIMILARITY-SCORE.
005030     MOVE WS-BEST-CAND-NAME-SCORE TO MAT-NAME-SCORE.
005040     MOVE WS-BEST-CAND-DATE-SCORE TO MAT-DATE-SCORE.
005050     MOVE WS-BEST-CAND-PLACE-SCORE TO MAT-PLACE-SCORE.
005060     MOVE WS-BEST-CAND-COUNTRY-SCORE TO MAT-COUNTRY-SCORE.
005070     MOVE 'auto_merged_review' TO MAT-MATCH-STATUS.
005080     WRITE GENMAT-CANDIDATE.
005090*---------------------------------------------------------------*
005100 2300-WRITE-ADDRESS-IF-ANY.
005110*---------------------------------------------------------------*
005120     IF NRM-RESIDENCE NOT = SPACES
005130         PERFORM 2310-PARSE-AND-ADD-ADDRESS
005140     END-IF.
005150*---------------------------------------------------------------*
005160 2310-PARSE-AND-ADD-ADDRESS.
005170*---------------------------------------------------------------*
005180     MOVE NRM-RESIDENCE TO WS-RESIDENCE-INPUT.
005190     MOVE SPACES TO WS-ADDR-PART-1 WS-ADDR-PART-2 WS-ADDR-PART-3.
005200     MOVE 0 TO WS-ADDR-PART-COUNT.
005210     UNSTRING WS-RESIDENCE-INPUT DELIMITED BY ','
005220         INTO WS-ADDR-PART-1 WS-ADDR-PART-2 WS-ADDR-PART-3
005230         TALLYING IN WS-ADDR-PART-COUNT.
005240     ADD 1 TO ADR-TABLE-SIZE.
005250     MOVE SPACES TO TBL-ADR-ADDRESS(ADR-TABLE-SIZE).
005260     MOVE PERSON-ID OF TBL-GENMST-PERSON(GENMST-BEST-INDEX)
005270         TO ADR-PERSON-ID(ADR-TABLE-SIZE).
005280     MOVE WS-ADDR-PART-1 TO ADR-STREET(ADR-TABLE-SIZE).
005290     MOVE WS-ADDR-PART-2 TO ADR-CITY(ADR-TABLE-SIZE).
005300     MOVE WS-ADDR-PART-3 TO ADR-STATE(ADR-TABLE-SIZE).
005310     MOVE 0 TO ADR-FROM-DATE(ADR-TABLE-SIZE).
005320     MOVE ADR-PERSON-ID(ADR-TABLE-SIZE)   TO ADO-PERSON-ID.
005330     MOVE ADR-STREET(ADR-TABLE-SIZE)      TO ADO-STREET.
005340     MOVE ADR-CITY(ADR-TABLE-SIZE)        TO ADO-CITY.
005350     MOVE ADR-STATE(ADR-TABLE-SIZE)       TO ADO-STATE.
005360     MOVE ADR-FROM-DATE(ADR-TABLE-SIZE)   TO ADO-FROM-DATE.
005370     WRITE ADDRESS-RECORD-OUT.
005380     ADD 1 TO WS-ADDRESSES-CREATED.
005390*---------------------------------------------------------------*
005400 3000-LOAD-RELATIONSHIPS.
005410*---------------------------------------------------------------*
005420     OPEN INPUT RELATIONSHIP-FILE.
005430     PERFORM 8100-READ-RELATIONSHIP-RECORD.
005440     PERFORM 3100-STORE-ONE-RELATIONSHIP
005450         UNTIL REL-END-OF-FILE.
005460     CLOSE RELATIONSHIP-FILE.
005470     PERFORM 3200-COMPUTE-RELATIONSHIP-COUNTS
005480         VARYING GENMST-TABLE-INDEX FROM 1 BY 1
005490         UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE.
005500*---------------------------------------------------------------*
005510 3100-STORE-ONE-RELATIONSHIP.
005520*---------------------------------------------------------------*
005530     ADD 1 TO REL-TABLE-SIZE.
005540     MOVE RFI-PERSON-ID TO REL-PERSON-ID(REL-TABLE-SIZE).
005550     MOVE RFI-RELATED-PERSON-ID
005560         TO REL-RELATED-PERSON-ID(REL-TABLE-SIZE).
005570     MOVE RFI-REL-TYPE TO REL-TYPE(REL-TABLE-SIZE).
005580     PERFORM 8100-READ-RELATIONSHIP-RECORD.
005590*---------------------------------------------------------------*
005600 3200-COMPUTE-RELATIONSHIP-COUNTS.
005610*---------------------------------------------------------------*
005620     MOVE GENMST-TABLE-INDEX TO WS-MERGE-IX.
005630     MOVE 0
005640         TO RELATIONSHIP-COUNT OF TBL-GENMST-PERSON(WS-MERGE-IX).
005650     PERFORM 3210-TALLY-ONE-REL-ROW VARYING REL-TABLE-INDEX
005660         FROM 1 BY 1 UNTIL REL-TABLE-INDEX > REL-TABLE-SIZE.
005670*---------------------------------------------------------------*
005680 3210-TALLY-ONE-REL-ROW.
005690*---------------------------------------------------------------*
005700     IF REL-PERSON-ID(REL-TABLE-INDEX) =
005710            PERSON-ID OF TBL-GENMST-PERSON(WS-MERGE-IX)
005720        OR REL-RELATED-PERSON-ID(REL-TABLE-INDEX) =
005730            PERSON-ID OF TBL-GENMST-PERSON(WS-MERGE-IX)
005740         ADD 1
005750           TO RELATIONSHIP-COUNT OF TBL-GENMST-PERSON(WS-MERGE-IX)
005760     END-IF.
005770*---------------------------------------------------------------*
005780 4000-COMPUTE-GERMANY-LEADS-COUNT.
005790*---------------------------------------------------------------*
005800     MOVE 0 TO WS-GERMANY-LEADS-COUNT.
005810     PERFORM 4010-CHECK-ONE-PERSON-GERMANY
005820         VARYING GENMST-TABLE-INDEX FROM 1 BY 1
005830         UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE.
005840     PERFORM 9000-DUMP-MASTER-FILE
005850         VARYING GENMST-TABLE-INDEX FROM 1 BY 1
005860         UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE.
005870*---------------------------------------------------------------*
005880 4010-CHECK-ONE-PERSON-GERMANY.
005890*---------------------------------------------------------------*
005900     IF BIRTH-COUNTRY OF TBL-GENMST-PERSON(GENMST-TABLE-INDEX)
005910            = 'Germany'
005920         ADD 1 TO WS-GERMANY-LEADS-COUNT
005930     END-IF.
005940*---------------------------------------------------------------*
005950 5000-BUILD-LEAD-RECORDS SECTION.
005960*---------------------------------------------------------------*
005970     PERFORM 5100-SCORE-ONE-PERSON VARYING GENMST-TABLE-INDEX
005980         FROM 1 BY 1 UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE.
005990 5000-DUMMY SECTION.
006000*---------------------------------------------------------------*
006010 5100-SCORE-ONE-PERSON.
006020*---------------------------------------------------------------*
006030     MOVE GENMST-TABLE-INDEX TO WS-SCORE-PERSON-IX.
006040     CALL 'GENSCOR' USING GENMST-RECORD-TABLE, GENMST-TABLE-SIZE,
006050         REL-RECORD-TABLE, REL-TABLE-SIZE,
006060         ADR-RECORD-TABLE, ADR-TABLE-SIZE,
006070         GENLDL-LEAD-LINE, WS-SCORE-PERSON-IX,
006080         WS-SCORE-SKIP-FLAG.
006090     IF SCORE-KEEP-PERSON
006100         MOVE GENLDL-LEAD-LINE TO LEAD-SORT-RECORD
006110         RELEASE LEAD-SORT-RECORD
006120     END-IF.
006130*---------------------------------------------------------------*
006140 6000-PRINT-LEAD-REPORT SECTION.
006150*---------------------------------------------------------------*
006160     MOVE 999 TO LINE-COUNT.
006170     MOVE 1   TO PAGE-COUNT.
006180     PERFORM 8200-RETURN-LEAD-SORT-RECORD.
006190     PERFORM 6100-PRINT-ONE-LEAD
006200         UNTIL SORT-END-OF-FILE
006210            OR WS-LEADS-PRINTED >= WS-LEAD-REPORT-LIMIT.
006220     PERFORM 6200-PRINT-LEAD-TOTAL-LINE.
006230 6000-DUMMY SECTION.
006240*---------------------------------------------------------------*
006250 6100-PRINT-ONE-LEAD.
006260*---------------------------------------------------------------*
006270     MOVE LSR-PERSON-ID           TO DL-PERSON-ID.
006280     MOVE LSR-LEAD-NAME           TO DL-LEAD-NAME.
006290     MOVE LSR-LEAD-SCORE          TO DL-SCORE.
006300     MOVE LSR-DATA-CONFIDENCE     TO DL-CONFIDENCE.
006310     MOVE LSR-SOURCES-COUNT       TO DL-SOURCES.
006320     MOVE LSR-ANCESTOR-NAME       TO DL-ANCESTOR-NAME.
006330     MOVE LSR-LAST-KNOWN-ADDRESS  TO DL-ADDRESS.
006340     MOVE LEAD-DETAIL-LINE        TO LEAD-PRINT-LINE.
006350     PERFORM 9100-WRITE-LEAD-LINE.
006360     ADD 1 TO WS-LEADS-PRINTED.
006370     PERFORM 8200-RETURN-LEAD-SORT-RECORD.
006380*---------------------------------------------------------------*
006390 6200-PRINT-LEAD-TOTAL-LINE.
006400*---------------------------------------------------------------*
006410     MOVE WS-LEADS-PRINTED TO LTL-LEADS-PRINTED.
006420     MOVE LEAD-TOTAL-LINE TO LEAD-PRINT-LINE.
006430     MOVE 2 TO LINE-SPACEING.
006440     PERFORM 9120-WRITE-LEAD-PRINT-LINE.
006450*---------------------------------------------------------------*
006460 7000-PRINT-STATS-REPORT.
006470*---------------------------------------------------------------*
006480     OPEN OUTPUT STATS-REPORT.
006490     MOVE 999 TO LINE-COUNT.
006500     MOVE 1   TO PAGE-COUNT.
006510     PERFORM 7100-COMPUTE-DEDUP-RATE.
006520     PERFORM 7200-PRINT-STATS-HEADING.
006530*    PERFORM HAS NO USING CLAUSE IN THIS DIALECT - THE LABEL
006540*    AND COUNT ARE LOADED INTO WS-STAT-LABEL/WS-STAT-VALUE
006550*    BEFORE EACH PERFORM OF 7300.
006560     MOVE 'TOTAL RECORDS READ                ' TO WS-STAT-LABEL.
006570     MOVE WS-RECORDS-PROCESSED TO WS-STAT-VALUE.
006580     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006590     MOVE 'UNIQUE PERSONS                    ' TO WS-STAT-LABEL.
006600     MOVE GENMST-TABLE-SIZE TO WS-STAT-VALUE.
006610     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006620     MOVE 'PERSONS CREATED                    ' TO WS-STAT-LABEL.
006630     MOVE WS-PERSONS-CREATED TO WS-STAT-VALUE.
006640     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006650     MOVE 'PERSONS MERGED                     ' TO WS-STAT-LABEL.
006660     MOVE WS-PERSONS-MERGED TO WS-STAT-VALUE.
006670     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006680     MOVE 'ADDRESSES CREATED                  ' TO WS-STAT-LABEL.
006690     MOVE WS-ADDRESSES-CREATED TO WS-STAT-VALUE.
006700     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006710     MOVE 'LEADS COUNT (GERMANY BIRTH COUNTRY)' TO WS-STAT-LABEL.
006720     MOVE WS-GERMANY-LEADS-COUNT TO WS-STAT-VALUE.
006730     PERFORM 7300-PRINT-ONE-STAT-COUNT.
006740     PERFORM 7400-PRINT-DEDUP-RATE-LINE.
006750     CLOSE STATS-REPORT.
006760*---------------------------------------------------------------*
006770 7100-COMPUTE-DEDUP-RATE.
006780*---------------------------------------------------------------*
006790     MOVE WS-RECORDS-PROCESSED TO WS-TOTAL-RECORDS-TEMP.
006800     MOVE GENMST-TABLE-SIZE TO WS-UNIQUE-PERSONS-TEMP.
006810     IF WS-TOTAL-RECORDS-TEMP = 0
006820         MOVE 0 TO WS-DEDUP-RATE
006830     ELSE
006840         COMPUTE WS-DEDUP-RATE ROUNDED =
006850             (1 - (WS-UNIQUE-PERSONS-TEMP /
006860                   WS-TOTAL-RECORDS-TEMP)) * 100
006870     END-IF.
006880     MOVE WS-DEDUP-RATE TO WS-DEDUP-RATE-EDIT.
006890*---------------------------------------------------------------*
006900 7200-PRINT-STATS-HEADING.
006910*---------------------------------------------------------------*
006920     MOVE SH-LINE-1  TO STATS-PRINT-LINE.
006930     PERFORM 9310-WRITE-STATS-TOP-OF-PAGE.
006940     MOVE 2 TO LINE-SPACEING.
006950*---------------------------------------------------------------*
006960 7300-PRINT-ONE-STAT-COUNT.
006970*---------------------------------------------------------------*
006980     MOVE WS-STAT-LABEL TO SDL-LABEL.
006990     MOVE WS-STAT-VALUE TO SDL-COUNT.
007000     MOVE SPACES TO SDL-PCT-TEXT.
007010     MOVE STATS-DETAIL-LINE TO STATS-PRINT-LINE.
007020     PERFORM 9320-WRITE-STATS-PRINT-LINE.
007030*---------------------------------------------------------------*
007040 7400-PRINT-DEDUP-RATE-LINE.
007050*---------------------------------------------------------------*
007060     MOVE 'DEDUP RATE                         '  TO SDL-LABEL.
007070     MOVE 0 TO SDL-COUNT.
007080     STRING WS-DEDUP-RATE-EDIT DELIMITED BY SIZE
007090            '%'               DELIMITED BY SIZE
007100         INTO SDL-PCT-TEXT.
007110     MOVE STATS-DETAIL-LINE TO STATS-PRINT-LINE.
007120     PERFORM 9320-WRITE-STATS-PRINT-LINE.
007130*---------------------------------------------------------------*
007140 8000-READ-SOURCE-RECORD.
007150*---------------------------------------------------------------*
007160     READ SOURCE-RECORDS
007170         AT END MOVE 'Y' TO SRC-EOF-SW
007180                MOVE 'N' TO SRC-VALID-SW.
007190*---------------------------------------------------------------*
007200 8100-READ-RELATIONSHIP-RECORD.
007210*---------------------------------------------------------------*
007220     READ RELATIONSHIP-FILE
007230         AT END MOVE 'Y' TO REL-EOF-SW
007240                MOVE 'N' TO REL-VALID-SW.
007250*---------------------------------------------------------------*
007260 8200-RETURN-LEAD-SORT-RECORD.
007270*---------------------------------------------------------------*
007280     RETURN LEAD-SORT-FILE
007290         AT END MOVE 'Y' TO SORT-EOF-SW.
007300*---------------------------------------------------------------*
007310 9000-DUMP-MASTER-FILE.
007320*---------------------------------------------------------------*
007330     MOVE TBL-GENMST-PERSON(GENMST-TABLE-INDEX) TO GENMST-PERSON.
007340     WRITE GENMST-PERSON.
007350*---------------------------------------------------------------*
007360 9100-WRITE-LEAD-LINE.
007370*---------------------------------------------------------------*
007380     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
007390         PERFORM 9110-PRINT-LEAD-HEADING
007400     END-IF.
007410     PERFORM 9120-WRITE-LEAD-PRINT-LINE.
007420*---------------------------------------------------------------*
007430 9110-PRINT-LEAD-HEADING.
007440*---------------------------------------------------------------*
007441*    LEAD REPORT CARRIES TWO HEADING LINES (TITLE/DATE/PAGE,
007442*    THEN COLUMN CAPTIONS) WHERE THE STATS REPORT CARRIES ONE -
007443*    LH-LINE-TABLE HOLDS BOTH AS EQUAL-WIDTH ENTRIES SO THIS
007444*    PARAGRAPH CAN LOOP THEM INSTEAD OF REPEATING THE WRITE
007445*    LOGIC TWICE - GEN-0352.
007446*---------------------------------------------------------------*
007450     MOVE PAGE-COUNT       TO LH1-PAGE-COUNT.
007455     PERFORM 9111-WRITE-ONE-HEADING-LINE
007456         VARYING WS-LH-IX FROM 1 BY 1 UNTIL WS-LH-IX > 2.
007510     ADD 1                 TO PAGE-COUNT.
007520     MOVE 1                TO LINE-SPACEING.
007530     MOVE 5                TO LINE-COUNT.
007535*---------------------------------------------------------------*
007536 9111-WRITE-ONE-HEADING-LINE.
007537*---------------------------------------------------------------*
007538     MOVE LH-LINE-ENTRY(WS-LH-IX) TO LEAD-PRINT-LINE.
007539     IF WS-LH-IX = 1
007540         WRITE LEAD-PRINT-RECORD AFTER ADVANCING PAGE
007541     ELSE
007542         MOVE 2            TO LINE-SPACEING
007543         PERFORM 9120-WRITE-LEAD-PRINT-LINE
007544     END-IF.
007545*---------------------------------------------------------------*
007550 9120-WRITE-LEAD-PRINT-LINE.
007560*---------------------------------------------------------------*
007570     WRITE LEAD-PRINT-RECORD
007580         AFTER ADVANCING LINE-SPACEING.
007590     MOVE SPACE            TO LEAD-PRINT-LINE.
007600     ADD  1                TO LINE-COUNT.
007610     MOVE 1                TO LINE-SPACEING.
007620*---------------------------------------------------------------*
007630 9310-WRITE-STATS-TOP-OF-PAGE.
007640*---------------------------------------------------------------*
007650     WRITE STATS-PRINT-RECORD
007660         AFTER ADVANCING PAGE.
007670     MOVE SPACE            TO STATS-PRINT-LINE.
007680*---------------------------------------------------------------*
007690 9320-WRITE-STATS-PRINT-LINE.
007700*---------------------------------------------------------------*
007710     WRITE STATS-PRINT-RECORD
007720         AFTER ADVANCING LINE-SPACEING.
007730     MOVE SPACE            TO STATS-PRINT-LINE.
007740     ADD  1                TO LINE-COUNT.
007750     MOVE 1                TO LINE-SPACEING.
007760*---------------------------------------------------------------*
007770 9900-CLOSE-FILES.
007780*---------------------------------------------------------------*
007790     CLOSE SOURCE-RECORDS.
007800     CLOSE PERSON-MASTER-OUT.
007810     CLOSE ADDRESS-OUT.
007820     CLOSE MATCH-CANDIDATES-OUT.
007830*---------------------------------------------------------------*
