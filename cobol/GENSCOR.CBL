000010*===============================================================*
000020* PROGRAM NAME:    GENSCOR
000030* ORIGINAL AUTHOR: R HALVORSEN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/18/89 R HALVORSEN     CREATED - LEAD SCORE AND GERMAN
000090*                          ANCESTOR SEARCH FOR CITIZENSHIP LEAD
000100*                          GENERATION - GEN-0014
000110* 09/02/91 R HALVORSEN     ADDED SECOND ADDRESS BONUS POINTS
000120*                          PER SOCIETY REQUEST - GEN-0071
000130* 06/11/94 J KOWALCZYK     GRANDPARENT LEVEL ADDED TO ANCESTOR
000140*                          SEARCH, WAS PARENT-ONLY - GEN-0132
000150* 01/09/97 M ABERNATHY     DATA-CONFIDENCE CLASSIFICATION
000160*                          THRESHOLDS ADDED - GEN-0188
000170* 04/06/98 M ABERNATHY     YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000180*                          FIELDS IN THIS PROGRAM - GEN-0202
000190* 02/02/99 T OYELARAN      YEAR 2000 REVIEW SIGN-OFF - GEN-0202
000200* 11/14/05 D FENWICK       LAST-KNOWN-ADDRESS NOW PICKS GREATEST
000210*                          FROM-DATE INSTEAD OF FIRST ENTRY -
000220*                          GEN-0289
000225* 09/14/11 D FENWICK       GERMAN-ANCESTOR TEST WAS A PREFIX
000226*                          COMPARE ONLY - MISSED "WEST GERMANY"
000227*                          / "EAST GERMANY" BIRTH-COUNTRY TEXT -
000228*                          NOW SCANS FOR THE NAME ANYWHERE IN
000229*                          THE STRING LIKE GENNORM DOES -
000230*                          GEN-0352
000235*===============================================================*
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  GENSCOR.
000260 AUTHOR. R HALVORSEN.
000270 INSTALLATION. GENEALOGY DATA CENTER.
000280 DATE-WRITTEN. 04/18/89.
000290 DATE-COMPILED.
000300 SECURITY. NON-CONFIDENTIAL.
000310*===============================================================*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-3081.
000350 OBJECT-COMPUTER. IBM-3081.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380*---------------------------------------------------------------*
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410*---------------------------------------------------------------*
000420* ADDITIVE SCORE TABLE CONSTANTS - GEN-0014 / GEN-0071.
000430*---------------------------------------------------------------*
000440 01  WS-POINT-VALUES.
000450     05  PTS-GERMAN-ANCESTOR          PIC S9(03) COMP VALUE 25.
000460     05  PTS-SOURCES-3-PLUS           PIC S9(03) COMP VALUE 20.
000470     05  PTS-SOURCES-2                PIC S9(03) COMP VALUE 10.
000480     05  PTS-RELATIONS-3-PLUS         PIC S9(03) COMP VALUE 15.
000490     05  PTS-RELATIONS-1-OR-2         PIC S9(03) COMP VALUE 7.
000500     05  PTS-ONE-ADDRESS              PIC S9(03) COMP VALUE 15.
000510     05  PTS-EXTRA-ADDRESS            PIC S9(03) COMP VALUE 10.
000520     05  PTS-NO-DEATH-DATE            PIC S9(03) COMP VALUE 10.
000530     05  PTS-BIRTH-DATE-KNOWN         PIC S9(03) COMP VALUE 5.
000540     05  WS-MIN-LEAD-SCORE            PIC S9(03) COMP VALUE 70.
000550     05  FILLER                       PIC X(08).
000560*---------------------------------------------------------------*
000570* SCORING WORK AREA.
000580*---------------------------------------------------------------*
000590 01  WS-SCORE-WORK.
000600     05  WS-LEAD-SCORE                PIC S9(03) COMP.
000610     05  WS-ADDRESS-COUNT             PIC S9(04) COMP.
000620     05  WS-SKIP-THIS-PERSON          PIC X(01).
000630         88  SKIP-THIS-PERSON             VALUE 'Y'.
000640         88  SCORE-THIS-PERSON            VALUE 'N'.
000650     05  FILLER                       PIC X(08).
000660*---------------------------------------------------------------*
000670* GERMAN-ANCESTOR SEARCH WORK AREA - GEN-0014 / GEN-0132.
000680*---------------------------------------------------------------*
000690 01  WS-ANCESTOR-WORK.
000700     05  WS-ANCESTOR-FOUND            PIC X(01).
000710         88  ANCESTOR-WAS-FOUND           VALUE 'Y'.
000720         88  ANCESTOR-NOT-FOUND           VALUE 'N'.
000730     05  WS-ANCESTOR-IX               PIC S9(04) COMP.
000740     05  WS-SELF-IX                   PIC S9(04) COMP.
000750     05  WS-PARENT-IX                 PIC S9(04) COMP.
000760     05  WS-GRANDPARENT-IX            PIC S9(04) COMP.
000770     05  WS-SAVE-OUTER-REL-IX         PIC S9(04) COMP.
000780     05  WS-CTRY-UP                   PIC X(30).
000790     05  WS-CTRY-UP-R REDEFINES WS-CTRY-UP.
000800         10  WS-CTRY-UP-CHAR          PIC X(01) OCCURS 30 TIMES.
000805     05  WS-CTRY-SCAN-TALLY           PIC S9(04) COMP VALUE 0.
000810     05  FILLER                       PIC X(08).
000820*---------------------------------------------------------------*
000830* LAST-KNOWN-ADDRESS WORK AREA - GEN-0289.
000840*---------------------------------------------------------------*
000850 01  WS-ADDRESS-WORK.
000860     05  WS-BEST-ADR-IX               PIC S9(04) COMP.
000870     05  WS-BEST-FROM-DATE            PIC 9(08).
000880     05  WS-BEST-FROM-DATE-R REDEFINES WS-BEST-FROM-DATE.
000890         10  WS-BEST-YY               PIC 9(04).
000900         10  WS-BEST-MM               PIC 9(02).
000910         10  WS-BEST-DD               PIC 9(02).
000920     05  FILLER                       PIC X(08).
000930*---------------------------------------------------------------*
000940* DATA-CONFIDENCE WORK AREA - GEN-0188.
000950*---------------------------------------------------------------*
000960 01  WS-CONFIDENCE-WORK.
000970     05  WS-CONFIDENCE-LEVEL          PIC X(06).
000980     05  WS-CONFIDENCE-LEVEL-R REDEFINES WS-CONFIDENCE-LEVEL.
000990         10  WS-CONFIDENCE-CHAR       PIC X(01) OCCURS 6 TIMES.
001000     05  FILLER                       PIC X(08).
001010*---------------------------------------------------------------*
001020 LINKAGE SECTION.
001030     COPY GENMST.
001040     COPY GENREL.
001050     COPY GENADR.
001060     COPY GENLDL.
001070 77  LK-SCORE-PERSON-IX               PIC S9(04) COMP.
001080 77  LK-SKIP-FLAG                     PIC X(01).
001090     88  LK-SKIP-PERSON                   VALUE 'Y'.
001100     88  LK-KEEP-PERSON                   VALUE 'N'.
001110*===============================================================*
001120 PROCEDURE DIVISION USING GENMST-RECORD-TABLE, GENMST-TABLE-SIZE,
001130     REL-RECORD-TABLE, REL-TABLE-SIZE,
001140     ADR-RECORD-TABLE, ADR-TABLE-SIZE,
001150     GENLDL-LEAD-LINE, LK-SCORE-PERSON-IX, LK-SKIP-FLAG.
001160*---------------------------------------------------------------*
001170 0000-MAIN-PROCESSING.
001180*---------------------------------------------------------------*
001190     MOVE LK-SCORE-PERSON-IX TO WS-SELF-IX.
001200     MOVE SPACES TO GENLDL-LEAD-LINE.
001210     MOVE 'N' TO WS-SKIP-THIS-PERSON.
001220     PERFORM 2000-FIND-GERMAN-ANCESTOR THRU 2000-EXIT.
001230     PERFORM 1000-COMPUTE-LEAD-SCORE THRU 1000-EXIT.
001240     IF WS-LEAD-SCORE < WS-MIN-LEAD-SCORE
001250         SET SKIP-THIS-PERSON TO TRUE
001260     END-IF.
001270     IF SCORE-THIS-PERSON AND ANCESTOR-NOT-FOUND
001280         SET SKIP-THIS-PERSON TO TRUE
001290     END-IF.
001300     IF SKIP-THIS-PERSON
001310         SET LK-SKIP-PERSON TO TRUE
001320         GOBACK
001330     END-IF.
001340     SET LK-KEEP-PERSON TO TRUE.
001350     PERFORM 3000-PICK-LAST-ADDRESS THRU 3000-EXIT.
001360     PERFORM 4000-COMPUTE-DATA-CONFIDENCE.
001370     PERFORM 5000-COMPOSE-LEAD-LINE.
001380     GOBACK.
001390*---------------------------------------------------------------*
001400 1000-COMPUTE-LEAD-SCORE.
001410*---------------------------------------------------------------*
001420     MOVE 0 TO WS-LEAD-SCORE.
001430     IF ANCESTOR-WAS-FOUND
001440         ADD PTS-GERMAN-ANCESTOR TO WS-LEAD-SCORE
001450     END-IF.
001460     IF SOURCES-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX) >= 3
001470         ADD PTS-SOURCES-3-PLUS TO WS-LEAD-SCORE
001480     ELSE
001490         IF SOURCES-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX) = 2
001500             ADD PTS-SOURCES-2 TO WS-LEAD-SCORE
001510         END-IF
001520     END-IF.
001530     IF RELATIONSHIP-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX) >= 3
001540         ADD PTS-RELATIONS-3-PLUS TO WS-LEAD-SCORE
001550     ELSE
001560         IF RELATIONSHIP-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX)
001570                 >= 1
001580             ADD PTS-RELATIONS-1-OR-2 TO WS-LEAD-SCORE
001590         END-IF
001600     END-IF.
001610     PERFORM 1100-COUNT-ADDRESSES.
001620     IF WS-ADDRESS-COUNT >= 1
001630         ADD PTS-ONE-ADDRESS TO WS-LEAD-SCORE
001640     END-IF.
001650     IF WS-ADDRESS-COUNT > 1
001660         ADD PTS-EXTRA-ADDRESS TO WS-LEAD-SCORE
001670     END-IF.
001680     IF DEATH-DATE OF TBL-GENMST-PERSON(WS-SELF-IX) = ZERO
001690         ADD PTS-NO-DEATH-DATE TO WS-LEAD-SCORE
001700     END-IF.
001710     IF BIRTH-DATE OF TBL-GENMST-PERSON(WS-SELF-IX) NOT = ZERO
001720         ADD PTS-BIRTH-DATE-KNOWN TO WS-LEAD-SCORE
001730     END-IF.
001740     IF WS-LEAD-SCORE > 100
001750         MOVE 100 TO WS-LEAD-SCORE
001760     END-IF.
001770 1000-EXIT.
001780     EXIT.
001790*---------------------------------------------------------------*
001800 1100-COUNT-ADDRESSES.
001810*---------------------------------------------------------------*
001820     MOVE 0 TO WS-ADDRESS-COUNT.
001830     PERFORM 1110-COUNT-ONE-ADDRESS VARYING ADR-TABLE-INDEX
001840         FROM 1 BY 1 UNTIL ADR-TABLE-INDEX > ADR-TABLE-SIZE.
001850*---------------------------------------------------------------*
001860 1110-COUNT-ONE-ADDRESS.
001870*---------------------------------------------------------------*
001880     IF ADR-PERSON-ID(ADR-TABLE-INDEX) =
001890        PERSON-ID OF TBL-GENMST-PERSON(WS-SELF-IX)
001900         ADD 1 TO WS-ADDRESS-COUNT
001910     END-IF.
001920*---------------------------------------------------------------*
001930 2000-FIND-GERMAN-ANCESTOR.
001940*---------------------------------------------------------------*
001950*    SELF, THEN PARENTS, THEN GRANDPARENTS - GEN-0014/GEN-0132.
001960*---------------------------------------------------------------*
001970     SET ANCESTOR-NOT-FOUND TO TRUE.
001980     MOVE WS-SELF-IX TO WS-ANCESTOR-IX.
001990     PERFORM 2100-COUNTRY-IS-GERMAN THRU 2100-EXIT.
002000     IF WS-CTRY-UP IS NOT EQUAL TO SPACES
002010         SET ANCESTOR-WAS-FOUND TO TRUE
002020         GO TO 2000-EXIT
002030     END-IF.
002040     PERFORM 2200-SEARCH-PARENTS-OF VARYING REL-TABLE-INDEX
002050         FROM 1 BY 1 UNTIL REL-TABLE-INDEX > REL-TABLE-SIZE
002060             OR ANCESTOR-WAS-FOUND.
002070     IF ANCESTOR-WAS-FOUND
002080         GO TO 2000-EXIT
002090     END-IF.
002100     PERFORM 2300-SEARCH-GRANDPARENTS VARYING REL-TABLE-INDEX
002110         FROM 1 BY 1 UNTIL REL-TABLE-INDEX > REL-TABLE-SIZE
002120             OR ANCESTOR-WAS-FOUND.
002130 2000-EXIT.
002140     EXIT.
002150*---------------------------------------------------------------*
002160* THE CALLER ALWAYS LOADS WS-ANCESTOR-IX BEFORE THE PERFORM -
002170* PERFORM HAS NO USING/PARAMETER CLAUSE IN THIS DIALECT.
002180*---------------------------------------------------------------*
002190 2100-COUNTRY-IS-GERMAN.
002200*---------------------------------------------------------------*
002201*    SAME SUBSTRING-ANYWHERE-IN-THE-STRING TEST AS GENNORM'S
002202*    2400-EXTRACT-COUNTRY - A PREFIX-ONLY COMPARE MISSED
002203*    "WEST GERMANY" / "EAST GERMANY" BIRTH-COUNTRY VALUES ON
002204*    THE ANCESTOR SEARCH - GEN-0352.
002205*---------------------------------------------------------------*
002210     MOVE SPACES TO WS-CTRY-UP.
002220     MOVE BIRTH-COUNTRY OF TBL-GENMST-PERSON(WS-ANCESTOR-IX)
002230         TO WS-CTRY-UP.
002240     INSPECT WS-CTRY-UP
002250         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002260                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002270     IF WS-CTRY-UP NOT = SPACES
002271         MOVE 0 TO WS-CTRY-SCAN-TALLY
002272         INSPECT WS-CTRY-UP TALLYING WS-CTRY-SCAN-TALLY
002273             FOR ALL 'GERMANY'
002274         IF WS-CTRY-SCAN-TALLY = 0
002275             MOVE 0 TO WS-CTRY-SCAN-TALLY
002276             INSPECT WS-CTRY-UP TALLYING WS-CTRY-SCAN-TALLY
002277                 FOR ALL 'GERMAN'
002278         END-IF
002280         IF WS-CTRY-SCAN-TALLY = 0
002310             MOVE SPACES TO WS-CTRY-UP
002320         END-IF
002330     END-IF.
002340 2100-EXIT.
002345     EXIT.
002348*---------------------------------------------------------------*
002360 2200-SEARCH-PARENTS-OF.
002370*---------------------------------------------------------------*
002380     IF REL-PERSON-ID(REL-TABLE-INDEX) =
002390        PERSON-ID OF TBL-GENMST-PERSON(WS-SELF-IX)
002400        AND REL-TYPE(REL-TABLE-INDEX) = 'parent'
002410         PERFORM 2210-LOCATE-PARENT-IN-MASTER
002420         IF WS-PARENT-IX > 0
002430             MOVE WS-PARENT-IX TO WS-ANCESTOR-IX
002440             PERFORM 2100-COUNTRY-IS-GERMAN THRU 2100-EXIT
002450             IF WS-CTRY-UP NOT = SPACES
002460                 SET ANCESTOR-WAS-FOUND TO TRUE
002470             END-IF
002480         END-IF
002490     END-IF.
002500*---------------------------------------------------------------*
002510 2210-LOCATE-PARENT-IN-MASTER.
002520*---------------------------------------------------------------*
002530     MOVE 0 TO WS-PARENT-IX.
002540     PERFORM 2211-MATCH-ONE-MASTER-ROW VARYING GENMST-TABLE-INDEX
002550         FROM 1 BY 1 UNTIL GENMST-TABLE-INDEX > GENMST-TABLE-SIZE
002560             OR WS-PARENT-IX > 0.
002570*---------------------------------------------------------------*
002580 2211-MATCH-ONE-MASTER-ROW.
002590*---------------------------------------------------------------*
002600     IF PERSON-ID OF TBL-GENMST-PERSON(GENMST-TABLE-INDEX) =
002610        REL-RELATED-PERSON-ID(REL-TABLE-INDEX)
002620         MOVE GENMST-TABLE-INDEX TO WS-PARENT-IX
002630     END-IF.
002640*---------------------------------------------------------------*
002650 2300-SEARCH-GRANDPARENTS.
002660*---------------------------------------------------------------*
002670     IF REL-PERSON-ID(REL-TABLE-INDEX) =
002680        PERSON-ID OF TBL-GENMST-PERSON(WS-SELF-IX)
002690        AND REL-TYPE(REL-TABLE-INDEX) = 'parent'
002700         PERFORM 2210-LOCATE-PARENT-IN-MASTER
002710         IF WS-PARENT-IX > 0
002720             PERFORM 2310-SEARCH-GRANDPARENTS-OF-PARENT
002730                 VARYING WS-GRANDPARENT-IX FROM 1 BY 1
002740                 UNTIL WS-GRANDPARENT-IX > REL-TABLE-SIZE
002750                     OR ANCESTOR-WAS-FOUND
002760         END-IF
002770     END-IF.
002780*---------------------------------------------------------------*
002790 2310-SEARCH-GRANDPARENTS-OF-PARENT.
002800*---------------------------------------------------------------*
002810     IF REL-PERSON-ID(WS-GRANDPARENT-IX) =
002820        PERSON-ID OF TBL-GENMST-PERSON(WS-PARENT-IX)
002830        AND REL-TYPE(WS-GRANDPARENT-IX) = 'parent'
002840         MOVE REL-TABLE-INDEX TO WS-SAVE-OUTER-REL-IX
002850         MOVE WS-GRANDPARENT-IX TO REL-TABLE-INDEX
002860         PERFORM 2210-LOCATE-PARENT-IN-MASTER
002870         MOVE WS-SAVE-OUTER-REL-IX TO REL-TABLE-INDEX
002880         IF WS-PARENT-IX > 0
002890             MOVE WS-PARENT-IX TO WS-ANCESTOR-IX
002900             PERFORM 2100-COUNTRY-IS-GERMAN THRU 2100-EXIT
002910             IF WS-CTRY-UP NOT = SPACES
002920                 SET ANCESTOR-WAS-FOUND TO TRUE
002930             END-IF
002940         END-IF
002950     END-IF.
002960*---------------------------------------------------------------*
002970 3000-PICK-LAST-ADDRESS.
002980*---------------------------------------------------------------*
002990     MOVE 0 TO WS-BEST-ADR-IX.
003000     MOVE 0 TO WS-BEST-FROM-DATE.
003010     PERFORM 3100-CHECK-ONE-ADDRESS VARYING ADR-TABLE-INDEX
003020         FROM 1 BY 1 UNTIL ADR-TABLE-INDEX > ADR-TABLE-SIZE.
003030     IF WS-BEST-ADR-IX = 0
003040         MOVE 'Address unknown' TO LDL-LAST-KNOWN-ADDRESS
003050     ELSE
003060         PERFORM 3200-COMPOSE-ADDRESS-STRING
003070     END-IF.
003080 3000-EXIT.
003090     EXIT.
003100*---------------------------------------------------------------*
003110 3100-CHECK-ONE-ADDRESS.
003120*---------------------------------------------------------------*
003130     IF ADR-PERSON-ID(ADR-TABLE-INDEX) =
003140        PERSON-ID OF TBL-GENMST-PERSON(WS-SELF-IX)
003150         IF WS-BEST-ADR-IX = 0 OR
003160            ADR-FROM-DATE(ADR-TABLE-INDEX) > WS-BEST-FROM-DATE
003170             MOVE ADR-TABLE-INDEX TO WS-BEST-ADR-IX
003180             MOVE ADR-FROM-DATE(ADR-TABLE-INDEX)
003190                 TO WS-BEST-FROM-DATE
003200         END-IF
003210     END-IF.
003220*---------------------------------------------------------------*
003230 3200-COMPOSE-ADDRESS-STRING.
003240*---------------------------------------------------------------*
003250     MOVE SPACES TO LDL-LAST-KNOWN-ADDRESS.
003260     IF ADR-STREET(WS-BEST-ADR-IX) NOT = SPACES
003270         STRING ADR-STREET(WS-BEST-ADR-IX) DELIMITED BY SPACE
003280             INTO LDL-LAST-KNOWN-ADDRESS
003290         END-STRING
003300     END-IF.
003310     IF ADR-CITY(WS-BEST-ADR-IX) NOT = SPACES
003320         PERFORM 3210-APPEND-ADDRESS-PIECE
003330     END-IF.
003340     IF ADR-STATE(WS-BEST-ADR-IX) NOT = SPACES
003350         STRING LDL-LAST-KNOWN-ADDRESS DELIMITED BY SPACE
003360                ', '                   DELIMITED BY SIZE
003370                ADR-STATE(WS-BEST-ADR-IX) DELIMITED BY SPACE
003380             INTO LDL-LAST-KNOWN-ADDRESS
003390         END-STRING
003400     END-IF.
003410*---------------------------------------------------------------*
003420 3210-APPEND-ADDRESS-PIECE.
003430*---------------------------------------------------------------*
003440     IF LDL-LAST-KNOWN-ADDRESS = SPACES
003450         MOVE ADR-CITY(WS-BEST-ADR-IX) TO LDL-LAST-KNOWN-ADDRESS
003460     ELSE
003470         STRING LDL-LAST-KNOWN-ADDRESS DELIMITED BY SPACE
003480                ', '                   DELIMITED BY SIZE
003490                ADR-CITY(WS-BEST-ADR-IX) DELIMITED BY SPACE
003500             INTO LDL-LAST-KNOWN-ADDRESS
003510         END-STRING
003520     END-IF.
003530*---------------------------------------------------------------*
003540 4000-COMPUTE-DATA-CONFIDENCE.
003550*---------------------------------------------------------------*
003560     IF WS-LEAD-SCORE >= 80 AND
003570        SOURCES-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX) >= 3
003580         MOVE 'high  ' TO WS-CONFIDENCE-LEVEL
003590     ELSE
003600         IF WS-LEAD-SCORE >= 60 AND
003610            SOURCES-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX) >= 2
003620             MOVE 'medium' TO WS-CONFIDENCE-LEVEL
003630         ELSE
003640             MOVE 'low   ' TO WS-CONFIDENCE-LEVEL
003650         END-IF
003660     END-IF.
003670*---------------------------------------------------------------*
003680 5000-COMPOSE-LEAD-LINE.
003690*---------------------------------------------------------------*
003700     MOVE PERSON-ID OF TBL-GENMST-PERSON(WS-SELF-IX)
003710         TO LDL-PERSON-ID.
003720     PERFORM 5100-COMPOSE-LEAD-NAME.
003730     PERFORM 5200-COMPOSE-ANCESTOR-NAME.
003740     MOVE BIRTH-PLACE OF TBL-GENMST-PERSON(WS-ANCESTOR-IX)
003750         TO LDL-ANCESTOR-BIRTH-PLACE.
003760     IF LDL-ANCESTOR-BIRTH-PLACE = SPACES
003770         MOVE 'Germany' TO LDL-ANCESTOR-BIRTH-PLACE
003780     END-IF.
003790     MOVE BIRTH-DATE OF TBL-GENMST-PERSON(WS-ANCESTOR-IX)
003800         TO LDL-ANCESTOR-BIRTH-DATE.
003810     MOVE NATURALIZATION-DATE OF TBL-GENMST-PERSON(WS-SELF-IX)
003820         TO LDL-NATURALIZATION-DATE.
003830     MOVE WS-LEAD-SCORE TO LDL-LEAD-SCORE.
003840     MOVE WS-CONFIDENCE-LEVEL TO LDL-DATA-CONFIDENCE.
003850     MOVE SOURCES-COUNT OF TBL-GENMST-PERSON(WS-SELF-IX)
003860         TO LDL-SOURCES-COUNT.
003870*---------------------------------------------------------------*
003880 5100-COMPOSE-LEAD-NAME.
003890*---------------------------------------------------------------*
003900     MOVE SPACES TO LDL-LEAD-NAME.
003910     IF MIDDLE-NAME OF TBL-GENMST-PERSON(WS-SELF-IX) = SPACES
003920         STRING FIRST-NAME OF TBL-GENMST-PERSON(WS-SELF-IX)
003930                    DELIMITED BY SPACE
003940                ' '     DELIMITED BY SIZE
003950                LAST-NAME OF TBL-GENMST-PERSON(WS-SELF-IX)
003960                    DELIMITED BY SPACE
003970             INTO LDL-LEAD-NAME
003980         END-STRING
003990     ELSE
004000         STRING FIRST-NAME OF TBL-GENMST-PERSON(WS-SELF-IX)
004010                    DELIMITED BY SPACE
004020                ' '     DELIMITED BY SIZE
004030                MIDDLE-NAME OF TBL-GENMST-PERSON(WS-SELF-IX)
004040                    DELIMITED BY SPACE
004050                ' '     DELIMITED BY SIZE
004060                LAST-NAME OF TBL-GENMST-PERSON(WS-SELF-IX)
004070                    DELIMITED BY SPACE
004080             INTO LDL-LEAD-NAME
004090         END-STRING
004100     END-IF.
004110*---------------------------------------------------------------*
004120 5200-COMPOSE-ANCESTOR-NAME.
004130*---------------------------------------------------------------*
004140     MOVE SPACES TO LDL-ANCESTOR-NAME.
004150     STRING FIRST-NAME OF TBL-GENMST-PERSON(WS-ANCESTOR-IX)
004160                DELIMITED BY SPACE
004170            ' '     DELIMITED BY SIZE
004180            LAST-NAME OF TBL-GENMST-PERSON(WS-ANCESTOR-IX)
004190                DELIMITED BY SPACE
004200         INTO LDL-ANCESTOR-NAME
004210     END-STRING.
004220*---------------------------------------------------------------*
