000010*---------------------------------------------------------------*
000020* GENMSO - PERSON-MASTER-OUT DUMP RECORD (FD LAYOUT).
000030* ONE LINE PER CONSOLIDATED PERSON, SAME FIELD NAMES AS THE
000040* GENMST IN-MEMORY TABLE SO MOVE CORRESPONDING CAN BE USED;
000050* QUALIFY WITH OF GENMST-PERSON WHERE THE NAMES ARE AMBIGUOUS.
000060*---------------------------------------------------------------*
000070 01  GENMST-PERSON.
000080     05  PERSON-ID                    PIC 9(06).
000090     05  FIRST-NAME                   PIC X(30).
000100     05  MIDDLE-NAME                  PIC X(30).
000110     05  LAST-NAME                    PIC X(30).
000120     05  BIRTH-DATE                   PIC 9(08).
000130     05  BIRTH-PLACE                  PIC X(60).
000140     05  BIRTH-CITY                   PIC X(30).
000150     05  BIRTH-STATE                  PIC X(30).
000160     05  BIRTH-COUNTRY                PIC X(30).
000170     05  DEATH-DATE                   PIC 9(08).
000180     05  DEATH-PLACE                  PIC X(60).
000190     05  SEX                          PIC X(01).
000200     05  NATURALIZATION-DATE          PIC 9(08).
000210     05  SOURCES-COUNT                PIC 9(03).
000220     05  RELATIONSHIP-COUNT           PIC 9(03).
000230     05  CONFIDENCE-SCORE             PIC 9(03)V99.
000240     05  FILLER                       PIC X(08).
000250*---------------------------------------------------------------*
